000100*FDORDRS.CBL                                                              
000200*-----------------------------------------------------------------        
000300*FILE DESCRIPTION - CUSTOMER ORDER RECORD                                 
000400*ONE RECORD PER ORDER PRESENTED TO THE SETTLEMENT BATCH.  CARRIES         
000500*THE ORDER TOTAL AND UP TO TEN PROMOTION CODES THE CUSTOMER               
000600*QUALIFIED FOR AT CHECKOUT.                                               
000700*-----------------------------------------------------------------        
000800*CHANGE LOG                                                               
000900*DATE       BY   REQUEST     DESCRIPTION                                  
001000*---------- ---- ----------- -------------------------------------        
001100*1989-03-14 RVD  AP-0118     INITIAL RELEASE.                      AP-0118
001200*1994-06-02 TWK  AP-0339     ADDED PROMOTION-CODE TABLE FOR PUNKTY AP-0339
001300*                            WALLET CAMPAIGN CODES.                       
001400*1998-09-21 SLM  AP-0604     YEAR-2000 FIELD REVIEW - NO DATE      AP-0604
001500*                            FIELDS ON THIS RECORD.  NO CHANGE.           
001600*-----------------------------------------------------------------        
001700
001800
001900 FD  CUSTOMER-ORDER-FILE                                                  
002000     LABEL RECORDS ARE OMITTED                                            
002100     RECORD CONTAINS 130 CHARACTERS.                                      
002200
002300
002400 01  ORDER-RECORD.                                                        
002500     05  ORD-ID                      PIC X(10).                           
002600     05  ORD-TOTAL-VALUE             PIC S9(9)V99.                        
002700     05  ORD-PROMO-COUNT             PIC 9(02).                           
002800     05  ORD-PROMO-CODE   OCCURS 10 TIMES                                 
002900                          INDEXED BY ORD-PROMO-IDX                        
003000                          PIC X(10).                                      
003100     05  FILLER                      PIC X(07).                           
