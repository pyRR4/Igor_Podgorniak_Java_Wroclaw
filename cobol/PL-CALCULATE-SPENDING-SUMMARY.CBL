000100*PL-CALCULATE-SPENDING-SUMMARY.CBL                                        
000200*-----------------------------------------------------------------        
000300*PROCEDURE LIBRARY - ACCUMULATE PER-METHOD SPENDING TOTALS                
000400*-----------------------------------------------------------------        
000500*    WALKS THE FINISHED PLAN TABLE ONCE AND ROLLS EACH PLAN'S             
000600*    POINTS PORTION INTO THE PUNKTY WALLET TOTAL AND ITS CASH             
000700*    PORTION INTO WHATEVER METHOD WAS CHARGED.  TOTALS ARE KEPT           
000800*    AT FULL PRECISION HERE - ROUNDING HAPPENS ONLY WHEN PRINTED.         
000900*-----------------------------------------------------------------        
001000*CHANGE LOG                                                               
001100*DATE       BY   REQUEST     DESCRIPTION                                  
001200*---------- ---- ----------- -------------------------------------        
001300*1989-03-14 RVD  AP-0118     INITIAL RELEASE.                      AP-0118
001400*1994-06-02 TWK  AP-0339     ADDED SEPARATE PUNKTY WALLET          AP-0339
001500*                            ACCUMULATOR KEY.                             
001600*2002-11-08 SLM  AP-0711     CONFIRMED NO ROUNDING IS DONE IN      AP-0711
001700*                            THIS MEMBER - SEE PL-PRINT-SPENDING-         
001800*                            SUMMARY.CBL FOR THE PRINT-TIME ROUND.        
001900*-----------------------------------------------------------------        
002000
002100
002200  CSS-ACCUMULATE-ALL-PLANS.                                               
002300
002400      MOVE ZERO TO W-SUMMARY-COUNT.                                       
002500      PERFORM CSS-ACCUMULATE-PLAN                                         
002600          THRU CSS-ACCUMULATE-PLAN-EXIT                                   
002700          VARYING W-PLAN-IDX FROM 1 BY 1                                  
002800          UNTIL W-PLAN-IDX > W-PLAN-COUNT.                                
002900
003000  CSS-ACCUMULATE-ALL-PLANS-EXIT.                                          
003100      EXIT.                                                               
003200
003300  CSS-ACCUMULATE-PLAN.                                                    
003400
003500      IF PP-POINTS-AMOUNT (W-PLAN-IDX) > ZERO                             
003600          MOVE "PUNKTY    " TO W-SEARCH-METHOD-ID                         
003700          PERFORM CSS-FIND-OR-ADD-METHOD                                  
003800              THRU CSS-FIND-OR-ADD-METHOD-EXIT                            
003900          ADD PP-POINTS-AMOUNT (W-PLAN-IDX)                               
004000              TO SS-AMOUNT (W-SUMMARY-IDX)                                
004100      END-IF.                                                             
004200      IF PP-CASH-AMOUNT (W-PLAN-IDX) > ZERO                               
004300          MOVE PP-METHOD-ID (W-PLAN-IDX) TO W-SEARCH-METHOD-ID            
004400          PERFORM CSS-FIND-OR-ADD-METHOD                                  
004500              THRU CSS-FIND-OR-ADD-METHOD-EXIT                            
004600          ADD PP-CASH-AMOUNT (W-PLAN-IDX)                                 
004700              TO SS-AMOUNT (W-SUMMARY-IDX)                                
004800      END-IF.                                                             
004900
005000  CSS-ACCUMULATE-PLAN-EXIT.                                               
005100      EXIT.                                                               
005200
005300
005400*-------------------------------------------------------------            
005500*LOCATE AN EXISTING SUMMARY LINE FOR THE METHOD, OR OPEN ONE IN           
005600*THE NEXT FREE SLOT (INSERTION ORDER IS PRESERVED - RULE MATCHES          
005700*THE "FIRST SEEN" ORDER THE REPORT IS PRINTED IN)                         
005800*-------------------------------------------------------------            
005900  CSS-FIND-OR-ADD-METHOD.                                                 
006000
006100      MOVE ZERO TO W-SUMMARY-IDX.                                         
006200      PERFORM CSS-CHECK-ONE-SUMMARY-LINE                                  
006300          THRU CSS-CHECK-ONE-SUMMARY-LINE-EXIT                            
006400          VARYING W-SUMMARY-IDX-1 FROM 1 BY 1                             
006500          UNTIL W-SUMMARY-IDX-1 > W-SUMMARY-COUNT                         
006600          OR W-SUMMARY-IDX > ZERO.                                        
006700      IF W-SUMMARY-IDX = ZERO                                             
006800          ADD 1 TO W-SUMMARY-COUNT                                        
006900          MOVE W-SUMMARY-COUNT TO W-SUMMARY-IDX                           
007000          MOVE W-SEARCH-METHOD-ID TO SS-METHOD-ID (W-SUMMARY-IDX)         
007100          MOVE ZERO TO SS-AMOUNT (W-SUMMARY-IDX)                          
007200      END-IF.                                                             
007300
007400  CSS-FIND-OR-ADD-METHOD-EXIT.                                            
007500      EXIT.                                                               
007600
007700  CSS-CHECK-ONE-SUMMARY-LINE.                                             
007800
007900      IF SS-METHOD-ID (W-SUMMARY-IDX-1) = W-SEARCH-METHOD-ID              
008000          MOVE W-SUMMARY-IDX-1 TO W-SUMMARY-IDX                           
008100      END-IF.                                                             
008200
008300  CSS-CHECK-ONE-SUMMARY-LINE-EXIT.                                        
008400      EXIT.                                                               
