000100*PL-ASSIGN-CARD-PROMOTIONS.CBL                                            
000200*-----------------------------------------------------------------        
000300*PROCEDURE LIBRARY - OPTIMIZER PASS 1 - CARD PROMOTION PAYMENTS           
000400*-----------------------------------------------------------------        
000500*    EVERY ORDER/CARD PAIR WHERE THE ORDER CARRIES A PROMOTION            
000600*    CODE NAMING A NON-POINTS CARD IS BUILT INTO A SORT WORK FILE,        
000700*    RANKED BY DISCOUNT DESCENDING THEN ORDER VALUE ASCENDING, AND        
000800*    WALKED FIRST-FIT AGAINST TODAY'S REMAINING CARD LIMITS.              
000900*-----------------------------------------------------------------        
001000*CHANGE LOG                                                               
001100*DATE       BY   REQUEST     DESCRIPTION                                  
001200*---------- ---- ----------- -------------------------------------        
001300*1989-03-14 RVD  AP-0118     INITIAL RELEASE.                      AP-0118
001400*1994-06-02 TWK  AP-0339     EXCLUDED PUNKTY WALLET FROM THE CARD  AP-0339
001500*                            PROMOTION PASS - IT HAS ITS OWN PASS.        
001600*2002-11-08 SLM  AP-0711     REBUILT ON THE SHARED SORT-WORK-REC   AP-0711
001700*                            SHAPE - SEE SDSORT.CBL.                      
001800*2003-02-19 SLM  AP-0733     ADDED PARAGRAPH-LEVEL NARRATIVE TO    AP-0733
001900*                            THIS MEMBER FOR THE AUDIT REVIEW -           
002000*                            NO LOGIC CHANGED.                            
002100*-----------------------------------------------------------------        
002200                                                                          
002300                                                                          
002400*-------------------------------------------------------------            
002500*ENTRY POINT FOR PASS 1.  CALLED FIRST FROM THE DRIVER, BEFORE            
002600*THE FULL-POINTS PASS AND THE REMAINING-ORDERS PASS GET A LOOK            
002700*AT ANY ORDER.  THIS IS THE ONLY PASS THAT CARES ABOUT PROMOTION          
002800*CODES CARRIED ON THE ORDER RECORD (RULE 7).                              
002900*-------------------------------------------------------------            
003000 ACP-RUN-PASS-ONE.                                                        
003100                                                                          
003200     PERFORM ACP-BUILD-SORT-WORK                                          
003300         THRU ACP-BUILD-SORT-WORK-EXIT.                                   
003400     PERFORM ACP-SORT-AND-ASSIGN                                          
003500         THRU ACP-SORT-AND-ASSIGN-EXIT.                                   
003600                                                                          
003700 ACP-RUN-PASS-ONE-EXIT.                                                   
003800*    FALLS THROUGH HERE EVERY TIME - THERE IS NO EARLY GO TO              
003900*    THIS LABEL FROM ANYWHERE IN THIS MEMBER.                             
004000     EXIT.                                                                
004100                                                                          
004200                                                                          
004300*-------------------------------------------------------------            
004400*BUILD ONE SORT-WORK RECORD PER (ORDER, CARD-PROMO) PAIR                  
004500*-------------------------------------------------------------            
004600 ACP-BUILD-SORT-WORK.                                                     
004700                                                                          
004800*    SORT-BUILD-FILE IS THE SAME FLAT PIC X(74) WORK FILE USED            
004900*    BY EVERY PASS - SEE SLSORT.CBL FOR THE SELECT CLAUSE.                
005000     OPEN OUTPUT SORT-BUILD-FILE.                                         
005100     PERFORM ACP-BUILD-ONE-ORDER                                          
005200         THRU ACP-BUILD-ONE-ORDER-EXIT                                    
005300         VARYING W-ORD-IDX FROM 1 BY 1                                    
005400         UNTIL W-ORD-IDX > W-ORD-COUNT.                                   
005500     CLOSE SORT-BUILD-FILE.                                               
005600                                                                          
005700 ACP-BUILD-SORT-WORK-EXIT.                                                
005800     EXIT.                                                                
005900                                                                          
006000*-------------------------------------------------------------            
006100*ONE PASS PER ORDER.  AN ORDER ALREADY SETTLED (BY SOME EARLIER           
006200*RUN OF THIS SAME SORT, WHICH CANNOT HAPPEN ON PASS 1, BUT THE            
006300*CHECK IS CHEAP AND KEEPS THIS PARAGRAPH SYMMETRIC WITH PASS 2            
006400*AND PASS 3) IS SKIPPED; OTHERWISE EVERY PROMOTION CODE ON THE            
006500*ORDER GETS ITS OWN CANDIDATE RECORD.                                     
006600*-------------------------------------------------------------            
006700 ACP-BUILD-ONE-ORDER.                                                     
006800                                                                          
006900     IF ORD-IS-PAID (W-ORD-IDX)                                           
007000         GO TO ACP-BUILD-ONE-ORDER-EXIT                                   
007100     END-IF.                                                              
007200*    W-ORD-PROMO-CODE IS AN OCCURS TABLE NESTED UNDER THE ORDER           
007300*    TABLE - W-ORD-PROMO-COUNT (W-ORD-IDX) SAYS HOW MANY CODES            
007400*    THIS PARTICULAR ORDER CARRIES.                                       
007500     SET W-ORD-PROMO-IDX-1 TO 1.                                          
007600     PERFORM ACP-BUILD-ONE-PROMO-CODE                                     
007700         THRU ACP-BUILD-ONE-PROMO-CODE-EXIT                               
007800         VARYING W-ORD-PROMO-IDX-1 FROM 1 BY 1                            
007900         UNTIL W-ORD-PROMO-IDX-1 >                                        
008000             W-ORD-PROMO-COUNT (W-ORD-IDX).                               
008100                                                                          
008200 ACP-BUILD-ONE-ORDER-EXIT.                                                
008300     EXIT.                                                                
008400                                                                          
008500*-------------------------------------------------------------            
008600*ONE PROMOTION CODE OFF ONE ORDER.  THE PUNKTY CODE IS EXCLUDED           
008700*HERE (AP-0339) BECAUSE IT IS PRICED BY PASS 2, NOT THIS PASS;            
008800*A CODE THAT DOES NOT MATCH ANY ROW ON THE PAYMENT-METHOD FILE            
008900*IS SILENTLY SKIPPED RATHER THAN FLAGGED - BAD PROMOTION CODES            
009000*ARE AN EDIT-PROGRAM CONCERN, NOT THIS OPTIMIZER'S.                       
009100*-------------------------------------------------------------            
009200 ACP-BUILD-ONE-PROMO-CODE.                                                
009300                                                                          
009400     MOVE W-ORD-PROMO-CODE (W-ORD-IDX W-ORD-PROMO-IDX-1)                  
009500         TO W-SEARCH-METHOD-ID.                                           
009600     IF W-SEARCH-METHOD-ID = "PUNKTY    "                                 
009700         GO TO ACP-BUILD-ONE-PROMO-CODE-EXIT                              
009800     END-IF.                                                              
009900     PERFORM GPP-FIND-METHOD-BY-ID                                        
010000         THRU GPP-FIND-METHOD-BY-ID-EXIT.                                 
010100     IF METHOD-WAS-NOT-FOUND                                              
010200         GO TO ACP-BUILD-ONE-PROMO-CODE-EXIT                              
010300     END-IF.                                                              
010400*    RULE 7 - CARD DISCOUNT IS THE METHOD'S DISCOUNT PERCENT              
010500*    APPLIED TO THE FULL ORDER TOTAL, ROUNDED HALF-EVEN TO THE            
010600*    PENNY (AP-0711/AP-0733 - SEE WSROUND.CBL).                           
010700     COMPUTE GPP-ROUND-RAW-VALUE =                                        
010800         W-ORD-TOTAL-VALUE (W-ORD-IDX) *                                  
010900         W-PM-DISCOUNT-PCT (W-FOUND-METHOD-IDX) / 100.                    
011000     PERFORM GPP-ROUND-HALF-EVEN                                          
011100         THRU GPP-ROUND-HALF-EVEN-EXIT.                                   
011200*    CLEAR THE REDEFINED WORK AREA BEFORE BUILDING THE CARD-              
011300*    PROMOTION-CANDIDATE VIEW OF THE SAME 74-BYTE RECORD.                 
011400     MOVE SPACES TO SORT-WORK-RECORD.                                     
011500*    CPS- IS THE CARD-PROMOTION-SORT REDEFINITION OF SORT-WORK-           
011600*    RECORD - SEE THE COPYBOOK FOR THE OTHER PASSES' VIEWS OF             
011700*    THE SAME 74-BYTE LAYOUT.                                             
011800     MOVE W-ORD-ID (W-ORD-IDX) TO CPS-ORDER-ID.                           
011900     MOVE W-PM-ID (W-FOUND-METHOD-IDX) TO CPS-METHOD-ID.                  
012000*    CPS-DISCOUNT DRIVES THE DESCENDING SORT KEY BELOW - MOVE IT          
012100*    BEFORE THE CASH-AMOUNT COMPUTE THAT FOLLOWS.                         
012200     MOVE GPP-ROUND-RESULT TO CPS-DISCOUNT.                               
012300     MOVE W-ORD-TOTAL-VALUE (W-ORD-IDX) TO CPS-TOTAL-VALUE.               
012400*    CASH-AMOUNT IS WHAT THE CARD WOULD ACTUALLY BE CHARGED -             
012500*    ORDER TOTAL LESS THE DISCOUNT JUST COMPUTED ABOVE.                   
012600     COMPUTE CPS-CASH-AMOUNT =                                            
012700         W-ORD-TOTAL-VALUE (W-ORD-IDX) - GPP-ROUND-RESULT.                
012800     MOVE SORT-WORK-RECORD TO SORT-BUILD-RECORD.                          
012900*    ONE BUILD RECORD PER SURVIVING PROMOTION CODE - THE SORT             
013000*    STEP BELOW WILL NOT SEE IT UNTIL ACP-SORT-AND-ASSIGN RUNS.           
013100     WRITE SORT-BUILD-RECORD.                                             
013200                                                                          
013300 ACP-BUILD-ONE-PROMO-CODE-EXIT.                                           
013400     EXIT.                                                                
013500                                                                          
013600                                                                          
013700*-------------------------------------------------------------            
013800*SORT DESCENDING DISCOUNT / ASCENDING TOTAL-VALUE, FIRST-FIT              
013900*ASSIGN AGAINST REMAINING CARD LIMITS (RULE 7)                            
014000*-------------------------------------------------------------            
014100 ACP-SORT-AND-ASSIGN.                                                     
014200                                                                          
014300*    BIGGEST DISCOUNT WINS FIRST CRACK AT A CARD'S LIMIT; WHERE           
014400*    TWO CANDIDATES TIE ON DISCOUNT, THE SMALLER ORDER GOES FIRST         
014500*    SO THE LIMIT STRETCHES ACROSS MORE ORDERS.                           
014600     SORT SORT-WORK-FILE                                                  
014700         ON DESCENDING KEY SCW-DISCOUNT                                   
014800         ON ASCENDING  KEY SCW-TOTAL-VALUE                                
014900         USING SORT-BUILD-FILE                                            
015000         GIVING SORT-RESULT-FILE.                                         
015100     OPEN INPUT SORT-RESULT-FILE.                                         
015200     READ SORT-RESULT-FILE                                                
015300         AT END SET SRT-RESULT-EOF TO TRUE.                               
015400     PERFORM ACP-ASSIGN-ONE-PAIR                                          
015500         THRU ACP-ASSIGN-ONE-PAIR-EXIT                                    
015600         UNTIL SRT-RESULT-EOF.                                            
015700*    EVERY RECORD ON SORT-RESULT-FILE GETS ONE TRIP THROUGH               
015800*    ACP-ASSIGN-ONE-PAIR BELOW, IN RANKED ORDER.                          
015900     CLOSE SORT-RESULT-FILE.                                              
016000                                                                          
016100 ACP-SORT-AND-ASSIGN-EXIT.                                                
016200     EXIT.                                                                
016300                                                                          
016400*-------------------------------------------------------------            
016500*ONE SORTED (ORDER, CARD-PROMO) PAIR AT A TIME.  AN ORDER ALREADY         
016600*PAID BY A BETTER-RANKED PAIR IN THIS SAME SORT IS LEFT ALONE;            
016700*OTHERWISE THE CARD'S REMAINING LIMIT HAS TO COVER THE WHOLE              
016800*CASH-AMOUNT OR THIS CANDIDATE LOSES OUT TO A LATER PASS.                 
016900*-------------------------------------------------------------            
017000 ACP-ASSIGN-ONE-PAIR.                                                     
017100                                                                          
017200*    REDEFINE THE FLAT SORT RECORD BACK INTO THE CARD-PROMOTION-          
017300*    CANDIDATE FIELDS SO CPS- NAMES BELOW LINE UP CORRECTLY.              
017400     MOVE SORT-RESULT-RECORD TO SORT-WORK-RECORD.                         
017500*    ACP-FIND-ORDER-BY-ID REUSES THE SAME LINEAR-SEARCH STYLE             
017600*    AS THE OTHER TWO PASSES - SEE PL-ASSIGN-FULL-POINTS.CBL              
017700*    AND PL-ASSIGN-REMAINING-ORDERS.CBL FOR THE SAME IDIOM.               
017800     PERFORM ACP-FIND-ORDER-BY-ID                                         
017900         THRU ACP-FIND-ORDER-BY-ID-EXIT.                                  
018000*    A CANDIDATE CAN SURVIVE THE SORT EVEN AFTER ITS ORDER WAS            
018100*    PAID OFF BY AN EARLIER-RANKED PAIR - THE NOT-PAID CHECK              
018200*    BELOW IS WHAT ACTUALLY ENFORCES FIRST-FIT.                           
018300     PERFORM ACP-FIND-METHOD-FOR-PASS                                     
018400         THRU ACP-FIND-METHOD-FOR-PASS-EXIT.                              
018500     IF W-ORD-FOUND-IDX > ZERO                                            
018600         IF ORD-NOT-PAID (W-ORD-FOUND-IDX)                                
018700*    FULL-AMOUNT, FIRST-FIT - NO PARTIAL CARD CHARGES ON THIS             
018800*    PASS; A PARTIAL CANDIDATE IS BUILT LATER BY THE GENERATOR.           
018900             IF W-PM-REMAINING-LIMIT (W-FOUND-METHOD-IDX)                 
019000                 >= CPS-CASH-AMOUNT                                       
019100                 PERFORM ACP-COMMIT-PLAN                                  
019200                     THRU ACP-COMMIT-PLAN-EXIT                            
019300             END-IF                                                       
019400         END-IF                                                           
019500     END-IF.                                                              
019600     READ SORT-RESULT-FILE                                                
019700         AT END SET SRT-RESULT-EOF TO TRUE.                               
019800                                                                          
019900 ACP-ASSIGN-ONE-PAIR-EXIT.                                                
020000     EXIT.                                                                
020100                                                                          
020200*-------------------------------------------------------------            
020300*LINEAR LOOKUP OF THE SORT RECORD'S ORDER-ID AGAINST THE IN-              
020400*MEMORY ORDER TABLE.  W-ORD-FOUND-IDX COMES BACK ZERO IF THE              
020500*ORDER-ID IS NOT ON THE TABLE (SHOULD NOT HAPPEN - SEE THE                
020600*SIBLING PARAGRAPH IN PL-ASSIGN-FULL-POINTS.CBL).                         
020700*-------------------------------------------------------------            
020800 ACP-FIND-ORDER-BY-ID.                                                    
020900                                                                          
021000*    ZERO MEANS NOT-FOUND - W-ORD-FOUND-IDX DOUBLES AS BOTH THE           
021100*    FOUND SUBSCRIPT AND THE LOOP-EXIT FLAG BELOW.                        
021200     MOVE ZERO TO W-ORD-FOUND-IDX.                                        
021300     PERFORM ACP-CHECK-ONE-ORDER                                          
021400         THRU ACP-CHECK-ONE-ORDER-EXIT                                    
021500         VARYING W-ORD-IDX FROM 1 BY 1                                    
021600         UNTIL W-ORD-IDX > W-ORD-COUNT                                    
021700         OR W-ORD-FOUND-IDX > ZERO.                                       
021800                                                                          
021900 ACP-FIND-ORDER-BY-ID-EXIT.                                               
022000     EXIT.                                                                
022100                                                                          
022200*    SPLIT INTO ITS OWN PARAGRAPH SO IT CAN BE PERFORM ... VARYING        
022300*    TARGETED SEPARATELY FROM THE LOOP CONTROL ABOVE.                     
022400 ACP-CHECK-ONE-ORDER.                                                     
022500                                                                          
022600*    MATCH-ON-ID TEST FOR THE VARYING LOOP ABOVE.                         
022700     IF W-ORD-ID (W-ORD-IDX) = CPS-ORDER-ID                               
022800         MOVE W-ORD-IDX TO W-ORD-FOUND-IDX                                
022900     END-IF.                                                              
023000                                                                          
023100 ACP-CHECK-ONE-ORDER-EXIT.                                                
023200     EXIT.                                                                
023300                                                                          
023400*-------------------------------------------------------------            
023500*LOOK THE WINNING CANDIDATE'S METHOD-ID BACK UP ON THE PAYMENT-           
023600*METHOD TABLE SO ACP-COMMIT-PLAN CAN CHARGE AGAINST THE RIGHT             
023700*W-PM-REMAINING-LIMIT SUBSCRIPT.                                          
023800*-------------------------------------------------------------            
023900 ACP-FIND-METHOD-FOR-PASS.                                                
024000                                                                          
024100*    GPP-FIND-METHOD-BY-ID IS SHARED WITH THE GENERATOR MEMBER -          
024200*    IT SEARCHES W-SEARCH-METHOD-ID AGAINST THE IN-MEMORY                 
024300*    PAYMENT-METHOD TABLE AND SETS W-FOUND-METHOD-IDX.                    
024400     MOVE CPS-METHOD-ID TO W-SEARCH-METHOD-ID.                            
024500     PERFORM GPP-FIND-METHOD-BY-ID                                        
024600         THRU GPP-FIND-METHOD-BY-ID-EXIT.                                 
024700                                                                          
024800 ACP-FIND-METHOD-FOR-PASS-EXIT.                                           
024900     EXIT.                                                                
025000                                                                          
025100*-------------------------------------------------------------            
025200*RECORD THE CARD-PROMOTION PLAN ROW, MARK THE ORDER PAID SO NO            
025300*LATER PASS TOUCHES IT AGAIN, AND CHARGE THE CASH-AMOUNT AGAINST          
025400*THE CARD'S REMAINING LIMIT.                                              
025500*-------------------------------------------------------------            
025600 ACP-COMMIT-PLAN.                                                         
025700                                                                          
025800*    W-PLAN-COUNT AND THE PP- PLAN TABLE ARE SHARED ACROSS ALL            
025900*    THREE PASSES - DO NOT RESET THIS COUNTER IN THIS MEMBER.             
026000     ADD 1 TO W-PLAN-COUNT.                                               
026100     MOVE CPS-ORDER-ID TO PP-ORDER-ID (W-PLAN-COUNT).                     
026200     MOVE CPS-METHOD-ID TO PP-METHOD-ID (W-PLAN-COUNT).                   
026300*    PP-TOTAL-VALUE CARRIES THE FULL ORDER TOTAL FORWARD ONTO             
026400*    THE PLAN TABLE PURELY FOR THE SETTLEMENT REPORT - IT IS NOT          
026500*    USED IN ANY FURTHER ARITHMETIC BY THIS MEMBER.                       
026600     MOVE CPS-TOTAL-VALUE TO PP-TOTAL-VALUE (W-PLAN-COUNT).               
026700*    NO POINTS LEG ON A CARD-PROMOTION PLAN.                              
026800     MOVE ZERO TO PP-POINTS-AMOUNT (W-PLAN-COUNT).                        
026900     MOVE CPS-CASH-AMOUNT TO PP-CASH-AMOUNT (W-PLAN-COUNT).               
027000*    CPS-DISCOUNT HAS ALREADY DONE ITS JOB AS THE SORT KEY -              
027100*    FROM HERE ON IT IS JUST CARRIED FORWARD FOR THE REPORT.              
027200     MOVE CPS-DISCOUNT TO PP-DISCOUNT (W-PLAN-COUNT).                     
027300*    FINAL-AMOUNT ON A CARD PLAN IS JUST THE CASH-AMOUNT AGAIN -          
027400*    THE TWO FIELDS ONLY DIVERGE ON A SPLIT CASH/POINTS PLAN.             
027500     MOVE CPS-CASH-AMOUNT TO PP-FINAL-AMOUNT (W-PLAN-COUNT).              
027600*    ORD-IS-PAID IS THE 88-LEVEL THAT KEEPS PASS 2, PASS 3, AND           
027700*    ANY LATER CANDIDATE IN THE GENERATOR FROM TOUCHING THIS              
027800*    ORDER A SECOND TIME.                                                 
027900     SET ORD-IS-PAID (W-ORD-FOUND-IDX) TO TRUE.                           
028000*    LAST STEP - DEBIT THE CARD'S LIMIT SO THE NEXT PAIR IN RANK          
028100*    ORDER SEES THE TRUE REMAINING LIMIT.                                 
028200     SUBTRACT CPS-CASH-AMOUNT                                             
028300         FROM W-PM-REMAINING-LIMIT (W-FOUND-METHOD-IDX).                  
028400                                                                          
028500 ACP-COMMIT-PLAN-EXIT.                                                    
028600     EXIT.                                                                
