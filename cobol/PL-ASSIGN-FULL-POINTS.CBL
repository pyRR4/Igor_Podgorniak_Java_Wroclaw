000100*PL-ASSIGN-FULL-POINTS.CBL                                                
000200*-----------------------------------------------------------------        
000300*PROCEDURE LIBRARY - OPTIMIZER PASS 2 - FULL POINTS PAYMENTS              
000400*-----------------------------------------------------------------        
000500*    FOR EVERY ORDER STILL UNPAID AFTER THE CARD PROMOTION PASS,          
000600*    PRICE IT AS IF PAID ENTIRELY FROM THE PUNKTY WALLET, RANK            
000700*    ASCENDING BY ORDER VALUE THEN DESCENDING BY DISCOUNT, AND            
000800*    WALK FIRST-FIT AGAINST THE REMAINING POINTS BALANCE.                 
000900*-----------------------------------------------------------------        
001000*CHANGE LOG                                                               
001100*DATE       BY   REQUEST     DESCRIPTION                                  
001200*---------- ---- ----------- -------------------------------------        
001300*1994-06-02 TWK  AP-0339     INITIAL RELEASE - PUNKTY WALLET       AP-0339
001400*                            ROLLOUT, SECOND OF THREE PASSES.             
001500*2002-11-08 SLM  AP-0711     REBUILT ON THE SHARED SORT-WORK-REC   AP-0711
001600*                            SHAPE - SEE SDSORT.CBL.                      
001700*2003-02-19 SLM  AP-0733     ADDED PARAGRAPH-LEVEL NARRATIVE TO    AP-0733
001800*                            THIS MEMBER FOR THE AUDIT REVIEW -           
001900*                            NO LOGIC CHANGED.                            
002000*-----------------------------------------------------------------        
002100                                                                          
002200                                                                          
002300*    PASS 2 RUNS AFTER PASS 1 (CARD PROMOTIONS) AND BEFORE PASS 3         
002400*    (REMAINING ORDERS).  IT ONLY EVER TOUCHES ORDERS THE CARD            
002500*    PASS LEFT UNPAID - SEE THE DRIVER PARAGRAPH FOR THE CALLING          
002600*    SEQUENCE OF ALL THREE PASSES.                                        
002700*-------------------------------------------------------------            
002800*ENTRY POINT FOR PASS 2.  CALLED ONCE FROM THE DRIVER AFTER PASS 1        
002900*(CARD PROMOTIONS) HAS HAD ITS SHOT AT EVERY ORDER.  LOOKS UP THE         
003000*"PUNKTY" WALLET METHOD ROW IN THE PAYMENT-METHOD TABLE - IF THE          
003100*MASTER DOES NOT CARRY A PUNKTY ROW THIS SETTLEMENT HAS NO POINTS         
003200*PROGRAM AT ALL, SO THE PASS IS SKIPPED RATHER THAN ABENDED.              
003300*-------------------------------------------------------------            
003400 AFP-RUN-PASS-TWO.                                                        
003500                                                                          
003600     MOVE "PUNKTY    " TO W-SEARCH-METHOD-ID.                             
003700     PERFORM GPP-FIND-METHOD-BY-ID                                        
003800         THRU GPP-FIND-METHOD-BY-ID-EXIT.                                 
003900*    NO PUNKTY ROW ON FILE - NOTHING FOR THIS PASS TO DO.                 
004000     IF METHOD-WAS-NOT-FOUND                                              
004100         GO TO AFP-RUN-PASS-TWO-EXIT                                      
004200     END-IF.                                                              
004300*    REMEMBER THE TABLE SUBSCRIPT SO THE REST OF THIS MEMBER CAN          
004400*    CHARGE AGAINST W-PM-REMAINING-LIMIT WITHOUT RE-SEARCHING.            
004500*    (W-POINTS-TABLE-IDX IS A FIELD IN THE SHARED PAYMENT-METHOD          
004600*    WORKING-STORAGE TABLE, NOT A LOCAL TO THIS MEMBER.)                  
004700     MOVE W-FOUND-METHOD-IDX TO W-POINTS-TABLE-IDX.                       
004800     PERFORM AFP-BUILD-SORT-WORK                                          
004900         THRU AFP-BUILD-SORT-WORK-EXIT.                                   
005000     PERFORM AFP-SORT-AND-ASSIGN                                          
005100         THRU AFP-SORT-AND-ASSIGN-EXIT.                                   
005200                                                                          
005300 AFP-RUN-PASS-TWO-EXIT.                                                   
005400     EXIT.                                                                
005500                                                                          
005600                                                                          
005700*-------------------------------------------------------------            
005800*BUILD ONE SORT-WORK RECORD PER UNPAID ORDER THAT POINTS COULD            
005900*COVER IN FULL                                                            
006000*-------------------------------------------------------------            
006100 AFP-BUILD-SORT-WORK.                                                     
006200                                                                          
006300*    SORT-BUILD-FILE AND SORT-RESULT-FILE ARE THE SAME FLAT               
006400*    PIC X(74) WORK FILES USED BY EVERY PASS - SEE SLSORT.CBL.            
006500     OPEN OUTPUT SORT-BUILD-FILE.                                         
006600     PERFORM AFP-BUILD-ONE-ORDER                                          
006700         THRU AFP-BUILD-ONE-ORDER-EXIT                                    
006800         VARYING W-ORD-IDX FROM 1 BY 1                                    
006900         UNTIL W-ORD-IDX > W-ORD-COUNT.                                   
007000     CLOSE SORT-BUILD-FILE.                                               
007100                                                                          
007200 AFP-BUILD-SORT-WORK-EXIT.                                                
007300     EXIT.                                                                
007400                                                                          
007500*-------------------------------------------------------------            
007600*ONE PASS OF THIS PARAGRAPH PER ORDER ON THE IN-MEMORY ORDER              
007700*TABLE.  ORDERS SETTLED BY PASS 1 ARE SKIPPED OUTRIGHT; THE REST          
007800*GET PRICED AS IF 100% OF THE ORDER WENT TO THE PUNKTY WALLET,            
007900*SO THIS CANDIDATE CAN LATER BE COMPARED AGAINST A PARTIAL-POINTS         
008000*CANDIDATE BY THE GENERATOR.                                              
008100*-------------------------------------------------------------            
008200 AFP-BUILD-ONE-ORDER.                                                     
008300                                                                          
008400     IF ORD-IS-PAID (W-ORD-IDX)                                           
008500         GO TO AFP-BUILD-ONE-ORDER-EXIT                                   
008600     END-IF.                                                              
008700*    RULE 8 - WALLET DISCOUNT IS THE METHOD'S DISCOUNT PERCENT            
008800*    APPLIED TO THE FULL ORDER TOTAL, ROUNDED HALF-EVEN TO THE            
008900*    PENNY (AP-0711/AP-0733 - SEE WSROUND.CBL).                           
009000     COMPUTE GPP-ROUND-RAW-VALUE =                                        
009100         W-ORD-TOTAL-VALUE (W-ORD-IDX) *                                  
009200         W-PM-DISCOUNT-PCT (W-POINTS-TABLE-IDX) / 100.                    
009300     PERFORM GPP-ROUND-HALF-EVEN                                          
009400         THRU GPP-ROUND-HALF-EVEN-EXIT.                                   
009500*    CLEAR THE REDEFINED WORK AREA BEFORE BUILDING THE FULL-              
009600*    POINTS-CANDIDATE VIEW SO NO STALE BYTES SURVIVE FROM A               
009700*    PRIOR PASS' SHAPE OF THE SAME RECORD.                                
009800     MOVE SPACES TO SORT-WORK-RECORD.                                     
009900*    FPS- IS THE FULL-POINTS-SORT REDEFINITION OF SORT-WORK-              
010000*    RECORD - SEE THE COPYBOOK FOR THE OTHER PASSES' VIEWS OF             
010100*    THE SAME 74-BYTE LAYOUT.                                             
010200     MOVE W-ORD-ID (W-ORD-IDX) TO FPS-ORDER-ID.                           
010300     MOVE W-PM-ID (W-POINTS-TABLE-IDX) TO FPS-METHOD-ID.                  
010400*    FPS-DISCOUNT DRIVES THE DESCENDING SORT KEY BELOW - KEEP             
010500*    IT MOVED BEFORE FPS-POINTS-AMOUNT IS COMPUTED.                       
010600     MOVE GPP-ROUND-RESULT TO FPS-DISCOUNT.                               
010700     MOVE W-ORD-TOTAL-VALUE (W-ORD-IDX) TO FPS-TOTAL-VALUE.               
010800*    POINTS-AMOUNT IS WHAT THE WALLET WOULD ACTUALLY BE CHARGED -         
010900*    ORDER TOTAL LESS THE DISCOUNT JUST COMPUTED ABOVE.                   
011000     COMPUTE FPS-POINTS-AMOUNT =                                          
011100         W-ORD-TOTAL-VALUE (W-ORD-IDX) - GPP-ROUND-RESULT.                
011200     MOVE SORT-WORK-RECORD TO SORT-BUILD-RECORD.                          
011300*    ONE BUILD RECORD PER UNPAID ORDER - THE SORT STEP BELOW              
011400*    WILL NOT SEE THIS RECORD UNTIL AFP-SORT-AND-ASSIGN RUNS.             
011500     WRITE SORT-BUILD-RECORD.                                             
011600                                                                          
011700 AFP-BUILD-ONE-ORDER-EXIT.                                                
011800     EXIT.                                                                
011900                                                                          
012000                                                                          
012100*-------------------------------------------------------------            
012200*SORT ASCENDING TOTAL-VALUE / DESCENDING DISCOUNT, FIRST-FIT              
012300*ASSIGN AGAINST THE REMAINING POINTS BALANCE (RULE 8)                     
012400*-------------------------------------------------------------            
012500 AFP-SORT-AND-ASSIGN.                                                     
012600                                                                          
012700*    SMALLEST ORDERS GO FIRST SO THE LIMITED POINTS BALANCE               
012800*    STRETCHES ACROSS AS MANY ORDERS AS POSSIBLE; WHERE TWO               
012900*    ORDERS TIE ON VALUE, THE BIGGER DISCOUNT WINS THE SLOT.              
013000     SORT SORT-WORK-FILE                                                  
013100         ON ASCENDING  KEY FPS-TOTAL-VALUE                                
013200         ON DESCENDING KEY FPS-DISCOUNT                                   
013300         USING SORT-BUILD-FILE                                            
013400         GIVING SORT-RESULT-FILE.                                         
013500     OPEN INPUT SORT-RESULT-FILE.                                         
013600     READ SORT-RESULT-FILE                                                
013700         AT END SET SRT-RESULT-EOF TO TRUE.                               
013800     PERFORM AFP-ASSIGN-ONE-ORDER                                         
013900         THRU AFP-ASSIGN-ONE-ORDER-EXIT                                   
014000         UNTIL SRT-RESULT-EOF.                                            
014100*    EVERY RECORD ON SORT-RESULT-FILE GETS ONE TRIP THROUGH               
014200*    AFP-ASSIGN-ONE-ORDER BELOW, IN RANKED ORDER.                         
014300     CLOSE SORT-RESULT-FILE.                                              
014400                                                                          
014500 AFP-SORT-AND-ASSIGN-EXIT.                                                
014600     EXIT.                                                                
014700                                                                          
014800*-------------------------------------------------------------            
014900*ONE SORTED RECORD AT A TIME.  AN ORDER ALREADY CLAIMED BY A              
015000*LATER, BETTER-RANKED RECORD IN THIS SAME SORT (OR BY PASS 1)             
015100*IS LEFT ALONE; OTHERWISE THE POINTS BALANCE HAS TO COVER THE             
015200*WHOLE POINTS-AMOUNT OR THE ORDER DOES NOT GET THIS CANDIDATE.            
015300*-------------------------------------------------------------            
015400 AFP-ASSIGN-ONE-ORDER.                                                    
015500                                                                          
015600*    REDEFINE THE FLAT SORT RECORD BACK INTO THE FULL-POINTS-             
015700*    CANDIDATE FIELDS SO FPS- NAMES BELOW LINE UP CORRECTLY.              
015800     MOVE SORT-RESULT-RECORD TO SORT-WORK-RECORD.                         
015900     PERFORM AFP-FIND-ORDER-BY-ID                                         
016000         THRU AFP-FIND-ORDER-BY-ID-EXIT.                                  
016100     IF W-ORD-FOUND-IDX > ZERO                                            
016200         IF ORD-NOT-PAID (W-ORD-FOUND-IDX)                                
016300*    FULL-AMOUNT, FIRST-FIT - NO PARTIAL POINTS CHARGES ON THIS           
016400*    PASS; A PARTIAL CANDIDATE IS BUILT LATER BY THE GENERATOR.           
016500             IF W-PM-REMAINING-LIMIT (W-POINTS-TABLE-IDX)                 
016600                 >= FPS-POINTS-AMOUNT                                     
016700                 PERFORM AFP-COMMIT-PLAN                                  
016800                     THRU AFP-COMMIT-PLAN-EXIT                            
016900             END-IF                                                       
017000         END-IF                                                           
017100     END-IF.                                                              
017200     READ SORT-RESULT-FILE                                                
017300         AT END SET SRT-RESULT-EOF TO TRUE.                               
017400                                                                          
017500 AFP-ASSIGN-ONE-ORDER-EXIT.                                               
017600     EXIT.                                                                
017700                                                                          
017800*-------------------------------------------------------------            
017900*LINEAR LOOKUP OF THE SORT RECORD'S ORDER-ID AGAINST THE IN-              
018000*MEMORY ORDER TABLE.  W-ORD-FOUND-IDX COMES BACK ZERO IF THE              
018100*ORDER-ID IS NOT ON THE TABLE (SHOULD NOT HAPPEN - BOTH COME              
018200*FROM THE SAME ORDER FILE - BUT THE CALLER CHECKS ANYWAY).                
018300*-------------------------------------------------------------            
018400 AFP-FIND-ORDER-BY-ID.                                                    
018500                                                                          
018600     MOVE ZERO TO W-ORD-FOUND-IDX.                                        
018700     PERFORM AFP-CHECK-ONE-ORDER                                          
018800         THRU AFP-CHECK-ONE-ORDER-EXIT                                    
018900         VARYING W-ORD-IDX FROM 1 BY 1                                    
019000         UNTIL W-ORD-IDX > W-ORD-COUNT                                    
019100         OR W-ORD-FOUND-IDX > ZERO.                                       
019200                                                                          
019300 AFP-FIND-ORDER-BY-ID-EXIT.                                               
019400     EXIT.                                                                
019500                                                                          
019600*    SPLIT INTO ITS OWN PARAGRAPH SO IT CAN BE PERFORM ... VARYING        
019700*    TARGETED SEPARATELY FROM THE LOOP CONTROL ABOVE.                     
019800 AFP-CHECK-ONE-ORDER.                                                     
019900                                                                          
020000*    MATCH-ON-ID TEST FOR THE VARYING LOOP IN                             
020100*    AFP-FIND-ORDER-BY-ID ABOVE.                                          
020200     IF W-ORD-ID (W-ORD-IDX) = FPS-ORDER-ID                               
020300         MOVE W-ORD-IDX TO W-ORD-FOUND-IDX                                
020400     END-IF.                                                              
020500                                                                          
020600 AFP-CHECK-ONE-ORDER-EXIT.                                                
020700     EXIT.                                                                
020800                                                                          
020900*-------------------------------------------------------------            
021000*RECORD THE FULL-POINTS PLAN ROW, MARK THE ORDER PAID SO NO               
021100*LATER PASS OR CANDIDATE TOUCHES IT AGAIN, AND CHARGE THE                 
021200*POINTS-AMOUNT AGAINST THE WALLET'S REMAINING LIMIT.                      
021300*-------------------------------------------------------------            
021400 AFP-COMMIT-PLAN.                                                         
021500                                                                          
021600*    W-PLAN-COUNT AND THE PP- PLAN TABLE ARE SHARED ACROSS ALL            
021700*    THREE PASSES - DO NOT RESET THIS COUNTER IN THIS MEMBER.             
021800     ADD 1 TO W-PLAN-COUNT.                                               
021900     MOVE FPS-ORDER-ID TO PP-ORDER-ID (W-PLAN-COUNT).                     
022000*    METHOD-ID ON THE PLAN ROW WILL ALWAYS BE "PUNKTY" HERE -             
022100*    THIS PASS NEVER BUILDS A CASH-METHOD PLAN.                           
022200     MOVE FPS-METHOD-ID TO PP-METHOD-ID (W-PLAN-COUNT).                   
022300*    PP-TOTAL-VALUE CARRIES THE FULL ORDER TOTAL FORWARD ONTO             
022400*    THE PLAN TABLE PURELY FOR THE SETTLEMENT REPORT - IT IS NOT          
022500*    USED IN ANY FURTHER ARITHMETIC BY THIS MEMBER.                       
022600     MOVE FPS-TOTAL-VALUE TO PP-TOTAL-VALUE (W-PLAN-COUNT).               
022700     MOVE FPS-POINTS-AMOUNT TO PP-POINTS-AMOUNT (W-PLAN-COUNT).           
022800*    NO CASH LEG ON A FULL-POINTS PLAN.                                   
022900     MOVE ZERO TO PP-CASH-AMOUNT (W-PLAN-COUNT).                          
023000     MOVE FPS-DISCOUNT TO PP-DISCOUNT (W-PLAN-COUNT).                     
023100     MOVE FPS-POINTS-AMOUNT TO PP-FINAL-AMOUNT (W-PLAN-COUNT).            
023200     SET ORD-IS-PAID (W-ORD-FOUND-IDX) TO TRUE.                           
023300*    LAST STEP - DEBIT THE WALLET BALANCE SO THE NEXT ORDER IN            
023400*    RANK ORDER SEES THE TRUE REMAINING LIMIT.                            
023500     SUBTRACT FPS-POINTS-AMOUNT                                           
023600         FROM W-PM-REMAINING-LIMIT (W-POINTS-TABLE-IDX).                  
023700                                                                          
023800 AFP-COMMIT-PLAN-EXIT.                                                    
023900     EXIT.                                                                
