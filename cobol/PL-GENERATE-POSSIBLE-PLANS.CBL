000100*PL-GENERATE-POSSIBLE-PLANS.CBL                                           
000200*-----------------------------------------------------------------        
000300*PROCEDURE LIBRARY - BUILD EVERY PLAN THE CURRENT ORDER COULD             
000400*STILL USE UNDER TODAY'S REMAINING LIMITS.  CALLED ONLY BY PASS 3         
000500*(REMAINING ORDERS) - PASSES 1 AND 2 HAVE THEIR OWN SHORT-CUT             
000600*LOGIC BECAUSE THEY ONLY EVER WANT ONE SHAPE OF PLAN APIECE.              
000700*-----------------------------------------------------------------        
000800*    CALLER SETS W-ORD-IDX TO THE ORDER BEING PRICED BEFORE               
000900*    PERFORMING GPP-BUILD-CANDIDATES THRU GPP-BUILD-CANDIDATES-           
001000*    EXIT.  ON RETURN W-CAND-TABLE(1) THRU W-CAND-TABLE(W-CAND-           
001100*    COUNT) HOLDS EVERY FULLY-PAID CANDIDATE FOR THAT ORDER.              
001200*    PASS 3 IS THE ONLY CALLER - PASSES 1 AND 2 ALREADY KNOW THE          
001300*    ONE SHAPE OF PLAN THEY WANT (A SINGLE CARD PROMO, OR A SINGLE        
001400*    FULL-POINTS PLAN) AND BUILD IT DIRECTLY, SO THIS MEMBER NEVER        
001500*    RUNS FOR THOSE TWO PASSES.                                           
001600*-----------------------------------------------------------------        
001700*CHANGE LOG                                                               
001800*DATE       BY   REQUEST     DESCRIPTION                                  
001900*---------- ---- ----------- -------------------------------------        
002000*1989-03-14 RVD  AP-0118     INITIAL RELEASE (CARD-ONLY SHOP).     AP-0118
002100*1994-06-02 TWK  AP-0339     ADDED PUNKTY WALLET FULL/PARTIAL/     AP-0339
002200*                            LEFTOVER POINTS CANDIDATES.                  
002300*1998-09-21 SLM  AP-0604     YEAR-2000 FIELD REVIEW - NO DATE      AP-0604
002400*                            ARITHMETIC IN THIS MEMBER.  NO CHG.          
002500*2002-11-08 SLM  AP-0711     RESTATED ALL PERCENTAGE MATH THRU     AP-0711
002600*                            GPP-ROUND-HALF-EVEN PER AUDIT FIND.          
002700*2003-02-19 SLM  AP-0733     ADDED PARAGRAPH-LEVEL NARRATIVE TO    AP-0733
002800*                            THIS MEMBER FOR THE AUDIT REVIEW -           
002900*                            NO LOGIC CHANGED.                            
003000*-----------------------------------------------------------------        
003100                                                                          
003200                                                                          
003300*-------------------------------------------------------------            
003400*MASTER ENTRY POINT.  RUNS THE SEVEN CANDIDATE-BUILDING STEPS IN          
003500*A FIXED ORDER AND THEN FILTERS OUT ANYTHING THAT STILL CANNOT BE         
003600*PAID IN FULL.  THE STEPS ARE NOT ALL-OR-NOTHING - A GIVEN ORDER          
003700*MAY COME OUT WITH ANYWHERE FROM ZERO TO SEVERAL CANDIDATES,              
003800*DEPENDING ON WHICH METHODS HAVE LIMIT LEFT TODAY.                        
003900*ORDER OF THE STEPS MATTERS ONLY IN THE SENSE THAT STEPS 3 AND 4          
004000*NEED W-AVAILABLE-POINTS AND W-TEN-PERCENT SET BY STEPS 1 AND 2           
004100*FIRST - NONE OF THE SEVEN STEPS WRITES BACK TO THE ORDER OR              
004200*METHOD TABLES, SO THE STEPS THEMSELVES CAN NEVER INTERFERE WITH          
004300*ONE ANOTHER'S CANDIDATES.  W-CAND-TABLE ITSELF IS THE ONLY STATE         
004400*CARRIED FROM ONE STEP TO THE NEXT WITHIN A SINGLE CALL.                  
004500*-------------------------------------------------------------            
004600 GPP-BUILD-CANDIDATES.                                                    
004700                                                                          
004800     MOVE ZERO TO W-CAND-COUNT.                                           
004900     PERFORM GPP-LOOKUP-POINTS-METHOD                                     
005000         THRU GPP-LOOKUP-POINTS-METHOD-EXIT.                              
005100*    STEP 2 RUNS REGARDLESS OF WHETHER PUNKTY EXISTS ON THIS              
005200*    SETTLEMENT - CARD PROMOTION CODES DO NOT DEPEND ON THE               
005300*    POINTS METHOD BEING CONFIGURED.  A CARD-ONLY SETTLEMENT RUNS         
005400*    STEPS 2, 5 AND 7 AND SKIPS EVERYTHING ELSE IN THIS MEMBER.           
005500     PERFORM GPP-FULL-CARD-CANDIDATES                                     
005600         THRU GPP-FULL-CARD-CANDIDATES-EXIT.                              
005700*    STEPS 3 AND 4 ONLY MAKE SENSE IF THE SETTLEMENT EVEN HAS A           
005800*    POINTS METHOD CONFIGURED (RULE 1/RULE 3) - GUARDED BY THE            
005900*    POINTS-METHOD-FOUND CONDITION NAME SET IN STEP 1 ABOVE.              
006000     IF POINTS-METHOD-FOUND                                               
006100         PERFORM GPP-FULL-POINTS-CANDIDATE                                
006200             THRU GPP-FULL-POINTS-CANDIDATE-EXIT                          
006300         PERFORM GPP-COMPUTE-TEN-PERCENT                                  
006400             THRU GPP-COMPUTE-TEN-PERCENT-EXIT                            
006500*    RULE 3 ONLY OFFERS A PARTIAL-POINTS CANDIDATE WHEN THE               
006600*    WALLET HAS AT LEAST THE 10% THRESHOLD LEFT TO SPEND - BELOW          
006700*    THAT, STEP 6 (LEFTOVER POINTS) TAKES OVER INSTEAD.                   
006800         IF W-AVAILABLE-POINTS >= W-TEN-PERCENT                           
006900             PERFORM GPP-PARTIAL-POINTS-CANDIDATE                         
007000                 THRU GPP-PARTIAL-POINTS-CANDIDATE-EXIT                   
007100         END-IF                                                           
007200     END-IF.                                                              
007300*    STEP 5 ALWAYS RUNS - EVERY NON-POINTS METHOD ON FILE GETS A          
007400*    CHANCE TO COVER THE WHOLE ORDER FOR FULL PRICE (RULE 4).  A          
007500*    METHOD CAN END UP WITH TWO CANDIDATES ON THE SAME ORDER - ONE        
007600*    DISCOUNTED FROM STEP 2 AND ONE FULL-PRICE FROM THIS STEP -           
007700*    AND BOTH ARE LEFT ON THE TABLE FOR PASS 3 TO CHOOSE BETWEEN.         
007800     PERFORM GPP-NO-DISCOUNT-CANDIDATES                                   
007900         THRU GPP-NO-DISCOUNT-CANDIDATES-EXIT.                            
008000*    STEP 6 IS THE MIRROR IMAGE OF THE GUARD ABOVE - IT ONLY              
008100*    FIRES WHEN THE WALLET BALANCE IS TOO SMALL TO QUALIFY FOR            
008200*    THE PARTIAL-POINTS DISCOUNT (RULE 5).                                
008300     IF POINTS-METHOD-FOUND                                               
008400         IF W-AVAILABLE-POINTS < W-TEN-PERCENT                            
008500             PERFORM GPP-LEFTOVER-POINTS-CANDIDATE                        
008600                 THRU GPP-LEFTOVER-POINTS-CANDIDATE-EXIT                  
008700         END-IF                                                           
008800     END-IF.                                                              
008900*    LAST STEP - THROW AWAY ANY CANDIDATE BUILT ABOVE THAT DOES           
009000*    NOT ACTUALLY SETTLE THE ORDER IN FULL (RULE 6).  A PARTIAL           
009100*    CANDIDATE IS NEVER A VALID PLAN BY ITSELF.  THE FINAL W-CAND-        
009200*    COUNT MAY BE ZERO IF NOTHING SURVIVED - PASS 3 CHECKS FOR            
009300*    THAT AND SKIPS THE ORDER WHEN IT HAPPENS.                            
009400     PERFORM GPP-FILTER-CANDIDATES                                        
009500         THRU GPP-FILTER-CANDIDATES-EXIT.                                 
009600                                                                          
009700 GPP-BUILD-CANDIDATES-EXIT.                                               
009800     EXIT.                                                                
009900                                                                          
010000                                                                          
010100*-------------------------------------------------------------            
010200*STEP 1 - LOCATE THE POINTS (PUNKTY) METHOD AND ITS BALANCE               
010300*-------------------------------------------------------------            
010400 GPP-LOOKUP-POINTS-METHOD.                                                
010500                                                                          
010600*    NOT EVERY SETTLEMENT OFFERS THE WALLET - A CATALOG COULD             
010700*    RUN CARD-ONLY, WHICH IS WHY THIS IS A SEARCH AND NOT A               
010800*    FIXED TABLE SUBSCRIPT.  THE RESULT IS CACHED IN W-AVAILABLE-         
010900*    POINTS AND W-POINTS-METHOD-ID FOR THE REST OF THIS MEMBER -          
011000*    NONE OF THE LATER STEPS RE-READ THE PAYMENT-METHOD TABLE TO          
011100*    FIND THE WALLET A SECOND TIME.  "PUNKTY" IS PADDED TO THE            
011200*    FULL 10-BYTE METHOD-ID WIDTH BEFORE THE COMPARE.                     
011300     MOVE "PUNKTY    " TO W-SEARCH-METHOD-ID.                             
011400     PERFORM GPP-FIND-METHOD-BY-ID                                        
011500         THRU GPP-FIND-METHOD-BY-ID-EXIT.                                 
011600     IF METHOD-WAS-FOUND                                                  
011700         SET POINTS-METHOD-FOUND TO TRUE                                  
011800         MOVE W-PM-ID (W-FOUND-METHOD-IDX) TO W-POINTS-METHOD-ID          
011900         MOVE W-PM-REMAINING-LIMIT (W-FOUND-METHOD-IDX)                   
012000             TO W-AVAILABLE-POINTS                                        
012100     ELSE                                                                 
012200         SET POINTS-METHOD-NOT-FOUND TO TRUE                              
012300         MOVE ZERO TO W-AVAILABLE-POINTS                                  
012400     END-IF.                                                              
012500                                                                          
012600 GPP-LOOKUP-POINTS-METHOD-EXIT.                                           
012700     EXIT.                                                                
012800                                                                          
012900                                                                          
013000*-------------------------------------------------------------            
013100*STEP 2 - ONE CANDIDATE PER PROMO CODE THAT NAMES A CARD METHOD           
013200*(RULE 1)                                                                 
013300*THIS IS THE ONLY STEP THAT CAN PRODUCE MORE THAN ONE DISCOUNTED          
013400*CANDIDATE FOR THE SAME ORDER - A CUSTOMER CAN STACK MULTIPLE             
013500*PROMO CODES, AND EACH ONE STANDS OR FALLS ON ITS OWN.                    
013600*-------------------------------------------------------------            
013700 GPP-FULL-CARD-CANDIDATES.                                                
013800                                                                          
013900*    WALK EVERY PROMOTION CODE THE ORDER CARRIES - AN ORDER CAN           
014000*    LEGITIMATELY CARRY MORE THAN ONE CARD PROMOTION, EACH ONE A          
014100*    SEPARATE CANDIDATE SHAPE FOR THE FILTER STEP TO CHOOSE AMONG.        
014200*    W-ORD-PROMO-COUNT (W-ORD-IDX) COMES STRAIGHT OFF THE ORDER           
014300*    HEADER - THE EDIT PROGRAM THAT LOADED THE ORDER FILE HAS             
014400*    ALREADY VALIDATED THAT COUNT AGAINST THE PROMO CODES PRESENT.        
014500     SET W-ORD-PROMO-IDX-1 TO 1.                                          
014600     PERFORM GPP-ONE-CARD-CANDIDATE                                       
014700         THRU GPP-ONE-CARD-CANDIDATE-EXIT                                 
014800         VARYING W-ORD-PROMO-IDX-1 FROM 1 BY 1                            
014900         UNTIL W-ORD-PROMO-IDX-1 >                                        
015000             W-ORD-PROMO-COUNT (W-ORD-IDX).                               
015100                                                                          
015200 GPP-FULL-CARD-CANDIDATES-EXIT.                                           
015300     EXIT.                                                                
015400                                                                          
015500*-------------------------------------------------------------            
015600*ONE PROMOTION CODE OFF THE ORDER.  A CODE THAT NAMES THE POINTS          
015700*METHOD IS SKIPPED HERE - THAT CASE IS STEP 3, NOT THIS ONE - AND         
015800*A CODE THAT DOES NOT MATCH ANY ROW ON THE PAYMENT-METHOD FILE IS         
015900*SILENTLY SKIPPED (BAD PROMOTION CODES ARE AN EDIT-PROGRAM ISSUE).        
016000*-------------------------------------------------------------            
016100 GPP-ONE-CARD-CANDIDATE.                                                  
016200                                                                          
016300     MOVE W-ORD-PROMO-CODE (W-ORD-IDX W-ORD-PROMO-IDX-1)                  
016400         TO W-SEARCH-METHOD-ID.                                           
016500     IF W-SEARCH-METHOD-ID = W-POINTS-METHOD-ID                           
016600         GO TO GPP-ONE-CARD-CANDIDATE-EXIT                                
016700     END-IF.                                                              
016800     PERFORM GPP-FIND-METHOD-BY-ID                                        
016900         THRU GPP-FIND-METHOD-BY-ID-EXIT.                                 
017000     IF METHOD-WAS-NOT-FOUND                                              
017100         GO TO GPP-ONE-CARD-CANDIDATE-EXIT                                
017200     END-IF.                                                              
017300*    RULE 1 - CARD DISCOUNT IS THE METHOD'S DISCOUNT PERCENT              
017400*    APPLIED TO THE FULL ORDER TOTAL, ROUNDED HALF-EVEN TO THE            
017500*    PENNY (AP-0711/AP-0733 - SEE WSROUND.CBL).                           
017600     COMPUTE GPP-ROUND-RAW-VALUE =                                        
017700         W-ORD-TOTAL-VALUE (W-ORD-IDX) *                                  
017800         W-PM-DISCOUNT-PCT (W-FOUND-METHOD-IDX) / 100.                    
017900     PERFORM GPP-ROUND-HALF-EVEN                                          
018000         THRU GPP-ROUND-HALF-EVEN-EXIT.                                   
018100     MOVE GPP-ROUND-RESULT TO W-GPP-DISCOUNT.                             
018200*    CASH-NEEDED IS WHAT THE CARD WOULD ACTUALLY BE CHARGED -             
018300*    ORDER TOTAL LESS THE DISCOUNT JUST COMPUTED ABOVE.                   
018400     COMPUTE W-CASH-NEEDED =                                              
018500         W-ORD-TOTAL-VALUE (W-ORD-IDX) - W-GPP-DISCOUNT.                  
018600*    THIS CANDIDATE ONLY SURVIVES IF THE CARD'S OWN REMAINING             
018700*    LIMIT CAN COVER THE WHOLE CASH-NEEDED - A CARD PROMOTION IS          
018800*    ALWAYS FULL-AMOUNT, NEVER PARTIAL, UNDER THIS RULE.  A CARD          
018900*    WHOSE LIMIT IS TOO SMALL SIMPLY GETS NO CANDIDATE FOR THIS           
019000*    PROMO CODE - IT MAY STILL PICK UP A PLAIN, NO-DISCOUNT               
019100*    CANDIDATE LATER IN STEP 5 IF ITS LIMIT COVERS THE FULL ORDER.        
019200     IF W-PM-REMAINING-LIMIT (W-FOUND-METHOD-IDX)                         
019300         >= W-CASH-NEEDED                                                 
019400         MOVE W-PM-ID (W-FOUND-METHOD-IDX)                                
019500             TO W-NEW-CAND-METHOD-ID                                      
019600         MOVE ZERO TO W-NEW-CAND-POINTS-AMOUNT                            
019700         MOVE W-CASH-NEEDED TO W-NEW-CAND-CASH-AMOUNT                     
019800         MOVE W-GPP-DISCOUNT TO W-NEW-CAND-DISCOUNT                       
019900         MOVE W-CASH-NEEDED TO W-NEW-CAND-FINAL-AMOUNT                    
020000         PERFORM GPP-ADD-CANDIDATE THRU GPP-ADD-CANDIDATE-EXIT            
020100     END-IF.                                                              
020200                                                                          
020300 GPP-ONE-CARD-CANDIDATE-EXIT.                                             
020400     EXIT.                                                                
020500                                                                          
020600                                                                          
020700*-------------------------------------------------------------            
020800*STEP 3 - FULL-POINTS CANDIDATE (RULE 1)                                  
020900*-------------------------------------------------------------            
021000 GPP-FULL-POINTS-CANDIDATE.                                               
021100                                                                          
021200*    SAME SHAPE AS GPP-ONE-CARD-CANDIDATE ABOVE BUT PRICED                
021300*    AGAINST THE WALLET INSTEAD OF A CARD - KEPT AS ITS OWN               
021400*    PARAGRAPH BECAUSE IT IS NOT DRIVEN BY A PROMO-CODE LOOP.  THE        
021500*    ORDER DOES NOT NEED A PUNKTY PROMO CODE ON IT FOR THIS               
021600*    CANDIDATE TO BE OFFERED - EVERY ORDER IS ELIGIBLE FOR A              
021700*    FULL-POINTS PLAN AS LONG AS THE WALLET BALANCE COVERS IT.            
021800     MOVE W-POINTS-METHOD-ID TO W-SEARCH-METHOD-ID.                       
021900     PERFORM GPP-FIND-METHOD-BY-ID                                        
022000         THRU GPP-FIND-METHOD-BY-ID-EXIT.                                 
022100     IF METHOD-WAS-NOT-FOUND                                              
022200         GO TO GPP-FULL-POINTS-CANDIDATE-EXIT                             
022300     END-IF.                                                              
022400     COMPUTE GPP-ROUND-RAW-VALUE =                                        
022500         W-ORD-TOTAL-VALUE (W-ORD-IDX) *                                  
022600         W-PM-DISCOUNT-PCT (W-FOUND-METHOD-IDX) / 100.                    
022700     PERFORM GPP-ROUND-HALF-EVEN                                          
022800         THRU GPP-ROUND-HALF-EVEN-EXIT.                                   
022900     MOVE GPP-ROUND-RESULT TO W-GPP-DISCOUNT.                             
023000     COMPUTE W-CASH-NEEDED =                                              
023100         W-ORD-TOTAL-VALUE (W-ORD-IDX) - W-GPP-DISCOUNT.                  
023200*    "CASH-NEEDED" HERE IS ACTUALLY THE POINTS AMOUNT NEEDED -            
023300*    THE FIELD NAME IS SHARED WORK-STORAGE REUSED ACROSS STEPS,           
023400*    NOT A MISNOMER SPECIFIC TO THIS PARAGRAPH.  IT IS RESET BY           
023500*    EVERY PARAGRAPH THAT USES IT, SO THERE IS NO RISK OF A               
023600*    STALE VALUE CARRYING OVER FROM AN EARLIER STEP.                      
023700     IF W-AVAILABLE-POINTS >= W-CASH-NEEDED                               
023800         MOVE W-POINTS-METHOD-ID TO W-NEW-CAND-METHOD-ID                  
023900         MOVE W-CASH-NEEDED TO W-NEW-CAND-POINTS-AMOUNT                   
024000         MOVE ZERO TO W-NEW-CAND-CASH-AMOUNT                              
024100         MOVE W-GPP-DISCOUNT TO W-NEW-CAND-DISCOUNT                       
024200         MOVE W-CASH-NEEDED TO W-NEW-CAND-FINAL-AMOUNT                    
024300         PERFORM GPP-ADD-CANDIDATE THRU GPP-ADD-CANDIDATE-EXIT            
024400     END-IF.                                                              
024500                                                                          
024600 GPP-FULL-POINTS-CANDIDATE-EXIT.                                          
024700     EXIT.                                                                
024800                                                                          
024900                                                                          
025000*-------------------------------------------------------------            
025100*10% THRESHOLD (RULE 2)                                                   
025200*-------------------------------------------------------------            
025300 GPP-COMPUTE-TEN-PERCENT.                                                 
025400                                                                          
025500*    RULE 2 - THE PARTIAL-POINTS AND LEFTOVER-POINTS CANDIDATES           
025600*    BOTH HINGE ON THIS ONE THRESHOLD, SO IT IS COMPUTED ONCE             
025700*    HERE RATHER THAN REPEATED IN EACH OF THOSE TWO PARAGRAPHS.           
025800*    THIS PARAGRAPH ONLY RUNS WHEN POINTS-METHOD-FOUND IS TRUE -          
025900*    THE CALLER IN GPP-BUILD-CANDIDATES GUARDS IT, SO W-TEN-              
026000*    PERCENT IS NEVER LEFT STALE FROM A PRIOR ORDER THAT DID NOT          
026100*    HAVE A WALLET METHOD CONFIGURED.  THE ROUTE THROUGH GPP-             
026200*    ROUND-HALF-EVEN IS THE SAME ONE EVERY OTHER PERCENTAGE IN            
026300*    THIS MEMBER TAKES - SEE THE NOTE IN WSROUND.CBL.                     
026400     COMPUTE GPP-ROUND-RAW-VALUE =                                        
026500         W-ORD-TOTAL-VALUE (W-ORD-IDX) * 0.10.                            
026600     PERFORM GPP-ROUND-HALF-EVEN                                          
026700         THRU GPP-ROUND-HALF-EVEN-EXIT.                                   
026800     MOVE GPP-ROUND-RESULT TO W-TEN-PERCENT.                              
026900                                                                          
027000 GPP-COMPUTE-TEN-PERCENT-EXIT.                                            
027100     EXIT.                                                                
027200                                                                          
027300                                                                          
027400*-------------------------------------------------------------            
027500*STEP 4 - PARTIAL-POINTS CANDIDATE (RULE 3)                               
027600*OF ALL SEVEN STEPS THIS ONE HAS THE MOST GUARD CLAUSES - READ            
027700*THEM IN ORDER, EACH ONE NARROWS W-POINTS-TO-COMMIT A LITTLE              
027800*FURTHER THAN THE ONE BEFORE IT.                                          
027900*-------------------------------------------------------------            
028000 GPP-PARTIAL-POINTS-CANDIDATE.                                            
028100                                                                          
028200*    RULE 3 IS THE TRICKIEST ONE IN THIS MEMBER - THE WALLET IS           
028300*    SPENT AS FAR AS IT CAN GO TOWARD THE ORDER, BUT NEVER MORE           
028400*    THAN THE AMOUNT STILL OWED AFTER THE 10% DISCOUNT, AND THE           
028500*    CANDIDATE ONLY QUALIFIES IF THE WALLET SPEND IS AT LEAST             
028600*    THE 10% THRESHOLD TOO - OTHERWISE IT IS NOT A "PARTIAL               
028700*    POINTS" CASE AT ALL, IT IS THE LEFTOVER-POINTS CASE (STEP 6).        
028800*    NOTE THIS PARAGRAPH NEVER SPLITS THE REMAINDER ACROSS CASH           
028900*    METHODS ITSELF - IT EITHER PRODUCES ONE ALL-POINTS CANDIDATE         
029000*    OR NOTHING AT ALL.  PUTTING TOGETHER A POINTS-PLUS-CASH              
029100*    COMBINATION IS LEFT ENTIRELY TO STEP 6 BELOW.                        
029200     COMPUTE W-AMOUNT-DUE-AFTER-DISC =                                    
029300         W-ORD-TOTAL-VALUE (W-ORD-IDX) - W-TEN-PERCENT.                   
029400*    CAP THE POINTS SPEND AT WHAT IS ACTUALLY OWED - NO SENSE             
029500*    ASKING FOR MORE WALLET BALANCE THAN THE ORDER NEEDS.  A              
029600*    CUSTOMER WITH A LARGE WALLET BALANCE AND A SMALL ORDER               
029700*    SHOULD NOT HAVE THE WHOLE BALANCE TIED UP IN ONE SETTLEMENT.         
029800*    W-AMOUNT-DUE-AFTER-DISC IS A SCRATCH FIELD, NOT PART OF THE          
029900*    CANDIDATE RECORD ITSELF.                                             
030000     IF W-AVAILABLE-POINTS < W-AMOUNT-DUE-AFTER-DISC                      
030100         MOVE W-AVAILABLE-POINTS TO W-POINTS-TO-COMMIT                    
030200     ELSE                                                                 
030300         MOVE W-AMOUNT-DUE-AFTER-DISC TO W-POINTS-TO-COMMIT               
030400     END-IF.                                                              
030500*    BUT NEVER LESS THAN THE 10% THRESHOLD EITHER - BELOW THAT            
030600*    LINE THIS PARAGRAPH HAS NOTHING TO OFFER (STEP 6 HANDLES IT).        
030700     IF W-POINTS-TO-COMMIT < W-TEN-PERCENT                                
030800         MOVE W-TEN-PERCENT TO W-POINTS-TO-COMMIT                         
030900     END-IF.                                                              
031000*    THE ABOVE TWO GUARDS CAN CONFLICT WHEN THE WALLET BALANCE            
031100*    ITSELF IS BELOW THE THRESHOLD - RE-CAP AT THE AVAILABLE              
031200*    BALANCE SO THE COMMIT NEVER EXCEEDS WHAT IS ACTUALLY THERE.          
031300     IF W-POINTS-TO-COMMIT > W-AVAILABLE-POINTS                           
031400         MOVE W-AVAILABLE-POINTS TO W-POINTS-TO-COMMIT                    
031500     END-IF.                                                              
031600*    FINAL RE-CAP, SYMMETRIC EITHER SIDE OF THE THRESHOLD LINE:           
031700*    IF THE ORDER OWES MORE THAN THE THRESHOLD, DO NOT LET THE            
031800*    POINTS COMMIT RUN PAST WHAT IS OWED; IF THE ORDER OWES LESS          
031900*    THAN OR EQUAL TO THE THRESHOLD, DO NOT LET THE COMMIT RUN            
032000*    PAST THE THRESHOLD ITSELF.                                           
032100     IF W-AMOUNT-DUE-AFTER-DISC > W-TEN-PERCENT                           
032200         IF W-POINTS-TO-COMMIT > W-AMOUNT-DUE-AFTER-DISC                  
032300             MOVE W-AMOUNT-DUE-AFTER-DISC TO W-POINTS-TO-COMMIT           
032400         END-IF                                                           
032500     ELSE                                                                 
032600         IF W-POINTS-TO-COMMIT > W-TEN-PERCENT                            
032700             MOVE W-TEN-PERCENT TO W-POINTS-TO-COMMIT                     
032800         END-IF                                                           
032900     END-IF.                                                              
033000*    WHATEVER THE ORDER STILL OWES AFTER THE POINTS COMMIT IS             
033100*    THE CASH LEG OF THE SPLIT PLAN.  IF ALL THE GUARDS ABOVE             
033200*    WORKED OUT RIGHT THIS SHOULD ALWAYS COME TO EXACTLY ZERO -           
033300*    A NON-ZERO RESULT HERE MEANS THE ORDER DOES NOT QUALIFY FOR          
033400*    A RULE-3 PLAN THIS TIME AROUND.                                      
033500     COMPUTE W-CASH-NEEDED =                                              
033600         W-AMOUNT-DUE-AFTER-DISC - W-POINTS-TO-COMMIT.                    
033700     IF W-CASH-NEEDED < ZERO                                              
033800         MOVE ZERO TO W-CASH-NEEDED                                       
033900     END-IF.                                                              
034000*    RULE 3 ONLY PRODUCES A VALID CANDIDATE WHEN THE POINTS LEG           
034100*    ALONE SETTLES THE ORDER IN FULL (NO CASH LEG) AND STILL MET          
034200*    THE 10% THRESHOLD - A SPLIT CASH/POINTS RESULT FROM THIS             
034300*    PARAGRAPH IS NOT A RULE-3 PLAN AND IS DROPPED HERE; THE              
034400*    FULL FAN-OUT OF SPLIT COMBINATIONS IS STEP 6'S JOB, NOT THIS         
034500*    PARAGRAPH'S.                                                         
034600     IF W-CASH-NEEDED = ZERO                                              
034700         IF W-POINTS-TO-COMMIT >= W-TEN-PERCENT                           
034800             MOVE W-POINTS-METHOD-ID TO W-NEW-CAND-METHOD-ID              
034900             MOVE W-POINTS-TO-COMMIT TO W-NEW-CAND-POINTS-AMOUNT          
035000             MOVE ZERO TO W-NEW-CAND-CASH-AMOUNT                          
035100             MOVE W-TEN-PERCENT TO W-NEW-CAND-DISCOUNT                    
035200             MOVE W-POINTS-TO-COMMIT TO W-NEW-CAND-FINAL-AMOUNT           
035300             PERFORM GPP-ADD-CANDIDATE                                    
035400                 THRU GPP-ADD-CANDIDATE-EXIT                              
035500         END-IF                                                           
035600     END-IF.                                                              
035700                                                                          
035800 GPP-PARTIAL-POINTS-CANDIDATE-EXIT.                                       
035900     EXIT.                                                                
036000                                                                          
036100                                                                          
036200*-------------------------------------------------------------            
036300*STEP 5 - NO-DISCOUNT FULL-CASH CANDIDATES (RULE 4)                       
036400*-------------------------------------------------------------            
036500 GPP-NO-DISCOUNT-CANDIDATES.                                              
036600                                                                          
036700*    WALK EVERY ROW ON THE IN-MEMORY PAYMENT-METHOD TABLE - THIS          
036800*    STEP DOES NOT CARE WHAT PROMOTIONS THE ORDER CARRIES, ONLY           
036900*    WHETHER A METHOD'S PLAIN REMAINING LIMIT CAN COVER THE ORDER.        
037000*    THIS IS THE ONE STEP THAT CAN BUILD A CANDIDATE EVEN WHEN            
037100*    THE ORDER CARRIES NO PROMOTION CODES AND THE SETTLEMENT HAS          
037200*    NO WALLET CONFIGURED AT ALL - IT IS THE FALLBACK EVERY ORDER         
037300*    CAN ALWAYS FALL BACK ON, PROVIDED SOME METHOD HAS LIMIT LEFT.        
037400     PERFORM GPP-ONE-NO-DISCOUNT-CAND                                     
037500         THRU GPP-ONE-NO-DISCOUNT-CAND-EXIT                               
037600         VARYING W-PM-IDX FROM 1 BY 1                                     
037700         UNTIL W-PM-IDX > W-PM-COUNT.                                     
037800                                                                          
037900 GPP-NO-DISCOUNT-CANDIDATES-EXIT.                                         
038000     EXIT.                                                                
038100                                                                          
038200*-------------------------------------------------------------            
038300*ONE METHOD TABLE ROW.  THE POINTS METHOD IS SKIPPED HERE - IT            
038400*ALREADY GOT ITS OWN TREATMENT IN STEP 3 - AND EVERY OTHER METHOD         
038500*IS OFFERED AT FULL ORDER VALUE, NO DISCOUNT, PER RULE 4.  THIS           
038600*IS THE LOWEST-PRIORITY CANDIDATE SHAPE IN THE WHOLE MEMBER - IT          
038700*ONLY WINS THE FINAL ASSIGNMENT PASS WHEN NOTHING ELSE QUALIFIES.         
038800*-------------------------------------------------------------            
038900 GPP-ONE-NO-DISCOUNT-CAND.                                                
039000                                                                          
039100     IF W-PM-ID (W-PM-IDX) = W-POINTS-METHOD-ID                           
039200         GO TO GPP-ONE-NO-DISCOUNT-CAND-EXIT                              
039300     END-IF.                                                              
039400     IF W-PM-REMAINING-LIMIT (W-PM-IDX) >=                                
039500         W-ORD-TOTAL-VALUE (W-ORD-IDX)                                    
039600         MOVE W-PM-ID (W-PM-IDX) TO W-NEW-CAND-METHOD-ID                  
039700         MOVE ZERO TO W-NEW-CAND-POINTS-AMOUNT                            
039800         MOVE W-ORD-TOTAL-VALUE (W-ORD-IDX)                               
039900             TO W-NEW-CAND-CASH-AMOUNT                                    
040000         MOVE ZERO TO W-NEW-CAND-DISCOUNT                                 
040100         MOVE W-ORD-TOTAL-VALUE (W-ORD-IDX)                               
040200             TO W-NEW-CAND-FINAL-AMOUNT                                   
040300         PERFORM GPP-ADD-CANDIDATE THRU GPP-ADD-CANDIDATE-EXIT            
040400     END-IF.                                                              
040500                                                                          
040600 GPP-ONE-NO-DISCOUNT-CAND-EXIT.                                           
040700     EXIT.                                                                
040800                                                                          
040900                                                                          
041000*-------------------------------------------------------------            
041100*STEP 6 - LEFTOVER POINTS (NO-DISCOUNT) CANDIDATE (RULE 5)                
041200*THE NAME "LEFTOVER" REFERS TO WHAT IS LEFT OF THE WALLET BALANCE         
041300*AFTER RULE 3 HAS DECLINED TO TOUCH IT - NOT LEFTOVER FROM THE            
041400*ORDER ITSELF.                                                            
041500*-------------------------------------------------------------            
041600 GPP-LEFTOVER-POINTS-CANDIDATE.                                           
041700                                                                          
041800*    THIS PARAGRAPH IS ONLY REACHED WHEN W-AVAILABLE-POINTS IS            
041900*    BELOW W-TEN-PERCENT, WHICH THE CALLER IN GPP-BUILD-                  
042000*    CANDIDATES ALREADY TESTED - NO NEED TO RE-TEST IT HERE.              
042100*    W-MAX-POINTS-FOR-CASE AND W-POINTS-TO-ATTEMPT ARE BOTH               
042200*    SCRATCH FIELDS LOCAL TO THIS STEP - NEITHER IS REFERENCED            
042300*    OUTSIDE STEP 6.                                                      
042400*    RULE 5 COVERS THE CASE WHERE THE WALLET BALANCE IS BELOW THE         
042500*    10% THRESHOLD - TOO SMALL TO EARN THE PARTIAL-POINTS                 
042600*    DISCOUNT FROM STEP 4, BUT STILL WORTH SPENDING AT FULL               
042700*    (NO-DISCOUNT) VALUE AGAINST WHATEVER CASH METHOD PICKS UP            
042800*    THE REST.  W-MAX-POINTS-FOR-CASE CAPS THE ATTEMPT JUST BELOW         
042900*    THE THRESHOLD SO THIS PARAGRAPH NEVER ACCIDENTALLY PRODUCES          
043000*    A RULE-3 SHAPED RESULT.                                              
043100     COMPUTE W-MAX-POINTS-FOR-CASE = W-TEN-PERCENT - 0.01.                
043200     IF W-MAX-POINTS-FOR-CASE < ZERO                                      
043300         MOVE ZERO TO W-MAX-POINTS-FOR-CASE                               
043400     END-IF.                                                              
043500     MOVE W-AVAILABLE-POINTS TO W-POINTS-TO-ATTEMPT.                      
043600     IF W-MAX-POINTS-FOR-CASE < W-POINTS-TO-ATTEMPT                       
043700         MOVE W-MAX-POINTS-FOR-CASE TO W-POINTS-TO-ATTEMPT                
043800     END-IF.                                                              
043900*    NEVER ATTEMPT MORE POINTS THAN THE ORDER ITSELF IS WORTH -           
044000*    A SMALL ORDER AGAINST A BIG WALLET BALANCE SHOULD NOT TRY            
044100*    TO SPEND MORE POINTS THAN THE ORDER TOTAL.  WITHOUT THIS CAP         
044200*    W-CASH-NEEDED BELOW COULD GO NEGATIVE, WHICH WOULD PRODUCE A         
044300*    NONSENSE CANDIDATE WITH A NEGATIVE CASH LEG.                         
044400     IF W-ORD-TOTAL-VALUE (W-ORD-IDX) < W-POINTS-TO-ATTEMPT               
044500         MOVE W-ORD-TOTAL-VALUE (W-ORD-IDX)                               
044600             TO W-POINTS-TO-ATTEMPT                                       
044700     END-IF.                                                              
044800*    A ZERO-POINTS ATTEMPT MEANS THE WALLET HAS NOTHING LEFT TO           
044900*    GIVE - FALL STRAIGHT THROUGH WITHOUT BUILDING A CANDIDATE.           
045000     IF W-POINTS-TO-ATTEMPT > ZERO                                        
045100         COMPUTE W-CASH-NEEDED =                                          
045200             W-ORD-TOTAL-VALUE (W-ORD-IDX) - W-POINTS-TO-ATTEMPT          
045300         IF W-CASH-NEEDED < ZERO                                          
045400             MOVE ZERO TO W-CASH-NEEDED                                   
045500         END-IF                                                           
045600*    WALLET ALONE COVERS THE WHOLE ORDER - BUILD A SINGLE-METHOD          
045700*    POINTS-ONLY CANDIDATE DIRECTLY, NO NEED TO LOOK AT CASH              
045800*    METHODS AT ALL.  NOTICE THE DISCOUNT FIELD IS ZERO HERE -            
045900*    RULE 5 NEVER DISCOUNTS, ONLY RULE 3 (STEP 4) DOES.                   
046000         IF W-CASH-NEEDED = ZERO                                          
046100             MOVE W-POINTS-METHOD-ID TO W-NEW-CAND-METHOD-ID              
046200             MOVE W-POINTS-TO-ATTEMPT TO W-NEW-CAND-POINTS-AMOUNT         
046300             MOVE ZERO TO W-NEW-CAND-CASH-AMOUNT                          
046400             MOVE ZERO TO W-NEW-CAND-DISCOUNT                             
046500             MOVE W-POINTS-TO-ATTEMPT TO W-NEW-CAND-FINAL-AMOUNT          
046600             PERFORM GPP-ADD-CANDIDATE                                    
046700                 THRU GPP-ADD-CANDIDATE-EXIT                              
046800         ELSE                                                             
046900*    LEFTOVER STILL OWED AFTER THE WALLET'S SHARE - OFFER ONE             
047000*    SPLIT CANDIDATE PER CASH METHOD THAT CAN COVER THE BALANCE.          
047100*    LIKE STEP 2, THIS CAN PRODUCE SEVERAL CANDIDATES OFF ONE             
047200*    ORDER - ONE FOR EACH CASH METHOD WHOSE LIMIT IS BIG ENOUGH -         
047300*    AND ALL OF THEM SHARE THE SAME POINTS-TO-ATTEMPT FIGURE.             
047400             PERFORM GPP-LEFTOVER-SPLIT-CANDS                             
047500                 THRU GPP-LEFTOVER-SPLIT-CANDS-EXIT                       
047600                 VARYING W-PM-IDX FROM 1 BY 1                             
047700                 UNTIL W-PM-IDX > W-PM-COUNT                              
047800         END-IF                                                           
047900     END-IF.                                                              
048000                                                                          
048100 GPP-LEFTOVER-POINTS-CANDIDATE-EXIT.                                      
048200     EXIT.                                                                
048300                                                                          
048400*-------------------------------------------------------------            
048500*ONE CASH METHOD'S ATTEMPT TO COVER THE LEFTOVER BALANCE FROM             
048600*THE PARENT PARAGRAPH ABOVE.  THE POINTS METHOD ITSELF IS SKIPPED         
048700*(IT ALREADY PUT IN ITS SHARE) AND A METHOD WHOSE REMAINING LIMIT         
048800*IS TOO SMALL TO COVER THE LEFTOVER IS SKIPPED TOO - NO PARTIAL           
048900*CASH LEGS IN THIS STEP, ONLY FULL.                                       
049000*-------------------------------------------------------------            
049100 GPP-LEFTOVER-SPLIT-CANDS.                                                
049200                                                                          
049300     IF W-PM-ID (W-PM-IDX) = W-POINTS-METHOD-ID                           
049400         GO TO GPP-LEFTOVER-SPLIT-CANDS-EXIT                              
049500     END-IF.                                                              
049600     IF W-PM-REMAINING-LIMIT (W-PM-IDX) >= W-CASH-NEEDED                  
049700         MOVE W-PM-ID (W-PM-IDX) TO W-NEW-CAND-METHOD-ID                  
049800         MOVE W-POINTS-TO-ATTEMPT TO W-NEW-CAND-POINTS-AMOUNT             
049900         MOVE W-CASH-NEEDED TO W-NEW-CAND-CASH-AMOUNT                     
050000         MOVE ZERO TO W-NEW-CAND-DISCOUNT                                 
050100         COMPUTE W-NEW-CAND-FINAL-AMOUNT =                                
050200             W-POINTS-TO-ATTEMPT + W-CASH-NEEDED                          
050300         PERFORM GPP-ADD-CANDIDATE THRU GPP-ADD-CANDIDATE-EXIT            
050400     END-IF.                                                              
050500                                                                          
050600 GPP-LEFTOVER-SPLIT-CANDS-EXIT.                                           
050700     EXIT.                                                                
050800                                                                          
050900                                                                          
051000*-------------------------------------------------------------            
051100*STEP 7 - KEEP ONLY FULLY-PAID CANDIDATES (RULE 6)                        
051200*THIS IS THE LAST OF THE SEVEN STEPS - EVERYTHING BUILT BY STEPS          
051300*1 THRU 6 PASSES THROUGH THIS ONE GATE BEFORE CONTROL RETURNS TO          
051400*THE CALLING PASS.                                                        
051500*-------------------------------------------------------------            
051600 GPP-FILTER-CANDIDATES.                                                   
051700                                                                          
051800*    COMPACT THE CANDIDATE TABLE IN PLACE - W-CAND-IDX TRACKS             
051900*    HOW MANY SURVIVORS HAVE BEEN KEPT SO FAR, W-CAND-IDX-1 SCANS         
052000*    FORWARD THROUGH THE ORIGINAL ENTRIES ONE AT A TIME.                  
052100*    IN PRACTICE MOST ORDERS NEVER HIT THIS FILTER AT ALL - STEPS         
052200*    1 THRU 6 ABOVE ALREADY REFUSE TO BUILD A CANDIDATE UNLESS            
052300*    THE METHOD'S LIMIT COVERS THE FULL AMOUNT NEEDED.  THIS STEP         
052400*    EXISTS FOR THE HANDFUL OF SHAPES (RULE 3 AND RULE 5) WHERE           
052500*    A PARTIAL RESULT CAN SLIP THROUGH THE EARLIER GUARDS.                
052600*    W-CAND-IDX NEVER RUNS AHEAD OF W-CAND-IDX-1 - A SURVIVOR CAN         
052700*    ONLY EVER BE COPIED BACKWARD OR LEFT WHERE IT IS, NEVER              
052800*    FORWARD, SO NOTHING IS EVER OVERWRITTEN BEFORE IT IS READ.           
052900     MOVE ZERO TO W-CAND-IDX.                                             
053000     SET W-CAND-IDX-1 TO 1.                                               
053100     PERFORM GPP-FILTER-ONE-CANDIDATE                                     
053200         THRU GPP-FILTER-ONE-CANDIDATE-EXIT                               
053300         VARYING W-CAND-IDX-1 FROM 1 BY 1                                 
053400         UNTIL W-CAND-IDX-1 > W-CAND-COUNT.                               
053500     MOVE W-CAND-IDX TO W-CAND-COUNT.                                     
053600                                                                          
053700 GPP-FILTER-CANDIDATES-EXIT.                                              
053800     EXIT.                                                                
053900                                                                          
054000*-------------------------------------------------------------            
054100*ONE CANDIDATE TABLE ENTRY.  ANYTHING WHOSE POINTS-AMOUNT PLUS            
054200*CASH-AMOUNT FALLS SHORT OF THE ORDER TOTAL IS A DEAD-END FROM            
054300*AN EARLIER STEP (TYPICALLY A RULE-3 ATTEMPT THAT DID NOT FULLY           
054400*CLEAR, OR A RULE-5 SPLIT THAT FOUND NO COVERING CASH METHOD)             
054500*AND IS DROPPED; A SURVIVOR IS SHIFTED DOWN TO CLOSE ANY GAP              
054600*LEFT BY EARLIER DROPS.                                                   
054700*-------------------------------------------------------------            
054800 GPP-FILTER-ONE-CANDIDATE.                                                
054900                                                                          
055000     COMPUTE W-NEW-CAND-FINAL-AMOUNT =                                    
055100         GPC-POINTS-AMOUNT (W-CAND-IDX-1) +                               
055200         GPC-CASH-AMOUNT (W-CAND-IDX-1).                                  
055300     IF W-NEW-CAND-FINAL-AMOUNT <                                         
055400         W-ORD-TOTAL-VALUE (W-ORD-IDX)                                    
055500         GO TO GPP-FILTER-ONE-CANDIDATE-EXIT                              
055600     END-IF.                                                              
055700     ADD 1 TO W-CAND-IDX.                                                 
055800*    ONLY COPY WHEN A GAP HAS ACTUALLY OPENED UP - IF NOTHING HAS         
055900*    BEEN DROPPED YET THE ENTRY IS ALREADY IN THE RIGHT SLOT.             
056000     IF W-CAND-IDX NOT = W-CAND-IDX-1                                     
056100         MOVE W-CAND-ENTRY (W-CAND-IDX-1)                                 
056200             TO W-CAND-ENTRY (W-CAND-IDX)                                 
056300     END-IF.                                                              
056400                                                                          
056500 GPP-FILTER-ONE-CANDIDATE-EXIT.                                           
056600     EXIT.                                                                
056700                                                                          
056800                                                                          
056900*-------------------------------------------------------------            
057000*HELPER - APPEND THE STAGING FIELDS AS A NEW TABLE ENTRY                  
057100*CALLED FROM SIX DIFFERENT PLACES ABOVE - STEPS 2 THRU 6 EACH             
057200*PERFORM THIS ONCE PER CANDIDATE THEY BUILD.                              
057300*-------------------------------------------------------------            
057400 GPP-ADD-CANDIDATE.                                                       
057500                                                                          
057600*    25 IS THE OCCURS LIMIT ON W-CAND-TABLE - IN PRACTICE AN              
057700*    ORDER NEVER GENERATES ANYWHERE CLOSE TO THAT MANY SHAPES,            
057800*    BUT THE GUARD IS HERE SO A RUNAWAY SETTLEMENT FILE WITH AN           
057900*    UNUSUALLY LONG PAYMENT-METHOD TABLE CANNOT OVERRUN THE TABLE.        
058000*    W-NEW-CAND-METHOD-ID THRU W-NEW-CAND-FINAL-AMOUNT ARE A SET          
058100*    OF STAGING FIELDS EVERY CALLING PARAGRAPH FILLS IN BEFORE            
058200*    PERFORMING THIS ONE - KEEPING THEM SEPARATE FROM THE TABLE           
058300*    ITSELF AVOIDS SUBSCRIPTING W-CAND-TABLE BY AN INDEX THAT HAS         
058400*    NOT BEEN RANGE-CHECKED YET.                                          
058500     ADD 1 TO W-CAND-COUNT.                                               
058600     IF W-CAND-COUNT > 25                                                 
058700         DISPLAY "AP-0711 CANDIDATE TABLE FULL - ORDER "                  
058800             W-ORD-ID (W-ORD-IDX)                                         
058900         MOVE 25 TO W-CAND-COUNT                                          
059000     ELSE                                                                 
059100         MOVE W-NEW-CAND-METHOD-ID                                        
059200             TO GPC-METHOD-ID (W-CAND-COUNT)                              
059300         MOVE W-NEW-CAND-POINTS-AMOUNT                                    
059400             TO GPC-POINTS-AMOUNT (W-CAND-COUNT)                          
059500         MOVE W-NEW-CAND-CASH-AMOUNT                                      
059600             TO GPC-CASH-AMOUNT (W-CAND-COUNT)                            
059700         MOVE W-NEW-CAND-DISCOUNT                                         
059800             TO GPC-DISCOUNT (W-CAND-COUNT)                               
059900         MOVE W-NEW-CAND-FINAL-AMOUNT                                     
060000             TO GPC-FINAL-AMOUNT (W-CAND-COUNT)                           
060100     END-IF.                                                              
060200                                                                          
060300 GPP-ADD-CANDIDATE-EXIT.                                                  
060400     EXIT.                                                                
060500                                                                          
060600                                                                          
060700*-------------------------------------------------------------            
060800*HELPER - LINEAR LOOKUP OF A PAYMENT METHOD BY ID                         
060900*W-PM-IDX-1 IS DECLARED AS THE INDEX NAME BUT IS NOT ACTUALLY             
061000*REFERENCED INSIDE THE LOOP BODY BELOW - W-PM-IDX DOES DOUBLE             
061100*DUTY AS BOTH THE VARYING SUBSCRIPT AND THE RESULT INDEX.                 
061200*-------------------------------------------------------------            
061300 GPP-FIND-METHOD-BY-ID.                                                   
061400                                                                          
061500*    SHARED BY EVERY PASS AND EVERY STEP IN THIS MEMBER - SEARCH          
061600*    W-SEARCH-METHOD-ID AGAINST THE IN-MEMORY PAYMENT-METHOD              
061700*    TABLE AND SET W-FOUND-METHOD-IDX / METHOD-WAS-FOUND.  PLAIN          
061800*    SEQUENTIAL SEARCH, NOT SEARCH ALL - THE METHOD TABLE IS NOT          
061900*    KEPT IN KEY ORDER AND IS SMALL ENOUGH THAT A BINARY SEARCH           
062000*    WOULD NOT BE WORTH THE SETUP.                                        
062100     SET METHOD-WAS-NOT-FOUND TO TRUE.                                    
062200     MOVE ZERO TO W-FOUND-METHOD-IDX.                                     
062300     SET W-PM-IDX-1 TO 1.                                                 
062400     PERFORM GPP-CHECK-ONE-METHOD                                         
062500         THRU GPP-CHECK-ONE-METHOD-EXIT                                   
062600         VARYING W-PM-IDX FROM 1 BY 1                                     
062700         UNTIL W-PM-IDX > W-PM-COUNT                                      
062800         OR METHOD-WAS-FOUND.                                             
062900                                                                          
063000 GPP-FIND-METHOD-BY-ID-EXIT.                                              
063100     EXIT.                                                                
063200                                                                          
063300*    MATCH-ON-ID TEST FOR THE VARYING LOOP ABOVE.  LEAVES THE             
063400*    LOOP EARLY VIA THE "OR METHOD-WAS-FOUND" UNTIL-CLAUSE IN THE         
063500*    CALLER RATHER THAN A GO TO, SINCE THERE IS NOTHING LEFT TO           
063600*    DO ONCE A MATCH IS SET.                                              
063700 GPP-CHECK-ONE-METHOD.                                                    
063800                                                                          
063900     IF W-PM-ID (W-PM-IDX) = W-SEARCH-METHOD-ID                           
064000         SET METHOD-WAS-FOUND TO TRUE                                     
064100         MOVE W-PM-IDX TO W-FOUND-METHOD-IDX                              
064200     END-IF.                                                              
064300                                                                          
064400 GPP-CHECK-ONE-METHOD-EXIT.                                               
064500     EXIT.                                                                
