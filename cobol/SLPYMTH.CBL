000100*SLPYMTH.CBL                                                              
000200*-----------------------------------------------------------------        
000300*SELECT CLAUSE - PAYMENT-METHOD MASTER (CARD/WALLET DISCOUNT FILE)        
000400*COPY MEMBER FOR FILE-CONTROL PARAGRAPH ONLY.                             
000500*-----------------------------------------------------------------        
000600*CHANGE LOG                                                               
000700*DATE       BY   REQUEST     DESCRIPTION                                  
000800*---------- ---- ----------- -------------------------------------        
000900*1989-03-14 RVD  AP-0118     INITIAL RELEASE.                      AP-0118
001000*1994-06-02 TWK  AP-0339     ADDED PUNKTY WALLET AS A METHOD.      AP-0339
001100*2002-11-08 SLM  AP-0711     RE-KEYED LOGICAL FILE NAME FOR NEW    AP-0711
001200*                            SETTLEMENT BATCH JOB STREAM.                 
001300*-----------------------------------------------------------------        
001400
001500
001600     SELECT PAYMENT-METHOD-FILE ASSIGN TO PYMTMSTR                        
001700            ORGANIZATION IS LINE SEQUENTIAL                               
001800            FILE STATUS IS W-PYMTH-FILE-STATUS.                           
