000100*wscand.cbl                                                               
000200*-----------------------------------------------------------------        
000300*WORKING-STORAGE - CANDIDATE PLAN TABLE (ONE ORDER AT A TIME)             
000400*-----------------------------------------------------------------        
000500*    PL-GENERATE-POSSIBLE-PLANS.CBL fills this table fresh for a          
000600*    single order every time it runs; it is cleared at the top of         
000700*    GPP-BUILD-CANDIDATES.  Twenty-five slots cover the worst case        
000800*    (ten promo-card candidates, one full-points, one partial-            
000900*    points, up to ten no-discount cash candidates, one leftover-         
001000*    points candidate, with room to spare) without the table ever         
001100*    needing FULL checking in practice.                                   
001200*-----------------------------------------------------------------        
001300*CHANGE LOG                                                               
001400*DATE       BY   REQUEST     DESCRIPTION                                  
001500*---------- ---- ----------- -------------------------------------        
001600*2002-11-08 SLM  AP-0711     INITIAL RELEASE.                      AP-0711
001700*-----------------------------------------------------------------        
001800
001900
002000 77  W-CAND-COUNT                  PIC S9(4) COMP VALUE ZERO.             
002100 77  W-CAND-IDX                    PIC S9(4) COMP VALUE ZERO.             
002200 77  W-CAND-BEST-IDX               PIC S9(4) COMP VALUE ZERO.             
002300
002400
002500 01  W-CAND-TABLE.                                                        
002600     05  W-CAND-ENTRY OCCURS 25 TIMES                                     
002700                      INDEXED BY W-CAND-IDX-1.                            
002800         10  GPC-METHOD-ID           PIC X(10).                           
002900         10  GPC-POINTS-AMOUNT       PIC S9(9)V99.                        
003000         10  GPC-CASH-AMOUNT         PIC S9(9)V99.                        
003100         10  GPC-DISCOUNT            PIC S9(9)V99.                        
003200         10  GPC-FINAL-AMOUNT        PIC S9(9)V99.                        
003300         10  FILLER                  PIC X(10).                           
003400
003500
003600 01  W-POINTS-METHOD-ID             PIC X(10).                            
003700 77  W-POINTS-FOUND-SW              PIC X(01).                            
003800     88  POINTS-METHOD-FOUND        VALUE "Y".                            
003900     88  POINTS-METHOD-NOT-FOUND    VALUE "N".                            
004000 77  W-AVAILABLE-POINTS             PIC S9(9)V99.                         
004100 77  W-TEN-PERCENT                  PIC S9(9)V99.                         
004200 77  W-AMOUNT-DUE-AFTER-DISC        PIC S9(9)V99.                         
004300 77  W-POINTS-TO-COMMIT             PIC S9(9)V99.                         
004400 77  W-CASH-NEEDED                  PIC S9(9)V99.                         
004500 77  W-MAX-POINTS-FOR-CASE          PIC S9(9)V99.                         
004600 77  W-POINTS-TO-ATTEMPT            PIC S9(9)V99.                         
004700 77  W-GPP-DISCOUNT                 PIC S9(9)V99.                         
004800
004900
005000 01  W-NEW-CAND-METHOD-ID           PIC X(10).                            
005100 77  W-NEW-CAND-POINTS-AMOUNT       PIC S9(9)V99.                         
005200 77  W-NEW-CAND-CASH-AMOUNT         PIC S9(9)V99.                         
005300 77  W-NEW-CAND-DISCOUNT            PIC S9(9)V99.                         
005400 77  W-NEW-CAND-FINAL-AMOUNT        PIC S9(9)V99.                         
005500
005600
005700 77  W-METHOD-FOUND-SW              PIC X(01).                            
005800     88  METHOD-WAS-FOUND           VALUE "Y".                            
005900     88  METHOD-WAS-NOT-FOUND       VALUE "N".                            
006000 77  W-FOUND-METHOD-IDX             PIC S9(4) COMP VALUE ZERO.            
006100 77  W-SEARCH-METHOD-ID             PIC X(10).                            
