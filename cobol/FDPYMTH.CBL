000100*FDPYMTH.CBL                                                              
000200*-----------------------------------------------------------------        
000300*FILE DESCRIPTION - PAYMENT-METHOD MASTER RECORD                          
000400*ONE RECORD PER CARD OR WALLET PAYMENT METHOD OFFERED AT THIS             
000500*SETTLEMENT.  METHOD-ID IS THE KEY USED BY THE OPTIMIZER TABLE.           
000600*-----------------------------------------------------------------        
000700*CHANGE LOG                                                               
000800*DATE       BY   REQUEST     DESCRIPTION                                  
000900*---------- ---- ----------- -------------------------------------        
001000*1989-03-14 RVD  AP-0118     INITIAL RELEASE.                      AP-0118
001100*1994-06-02 TWK  AP-0339     WIDENED PM-ID FOR PUNKTY WALLET KEYS. AP-0339
001200*1998-09-21 SLM  AP-0604     YEAR-2000 FIELD REVIEW - NO DATE      AP-0604
001300*                            FIELDS ON THIS RECORD.  NO CHANGE.           
001400*2003-02-19 SLM  AP-0733     FILLER WAS TWO BYTES SHORT OF THE     AP-0733
001500*                            80-BYTE RECORD - WIDENED TO X(54).           
001600*-----------------------------------------------------------------        
001700                                                                          
001800                                                                          
001900 FD  PAYMENT-METHOD-FILE                                                  
002000     LABEL RECORDS ARE OMITTED                                            
002100     RECORD CONTAINS 80 CHARACTERS.                                       
002200                                                                          
002300                                                                          
002400 01  PAYMENT-METHOD-RECORD.                                               
002500     05  PM-ID                       PIC X(10).                           
002600     05  PM-DISCOUNT-PCT             PIC S9(3)V99.                        
002700     05  PM-LIMIT                    PIC S9(9)V99.                        
002800     05  FILLER                      PIC X(54).                           
