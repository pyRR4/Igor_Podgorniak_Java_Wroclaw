000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    CALCULATE-PAYMENT-PLANS.                                  
000300 AUTHOR.        R V DUBOSE.                                               
000400 INSTALLATION.  DATA PROCESSING - CATALOG SETTLEMENT UNIT.                
000500 DATE-WRITTEN.  03/14/89.                                                 
000600 DATE-COMPILED.                                                           
000700 SECURITY.      UNCLASSIFIED - INTERNAL SETTLEMENT BATCH USE ONLY.        
000800*-----------------------------------------------------------------        
000900*    NIGHTLY SETTLEMENT BATCH DRIVER.  ASSIGNS EACH OPEN CUSTOMER         
001000*    ORDER TO THE PAYMENT METHOD OR METHODS (CARD, PUNKTY WALLET          
001100*    POINTS, OR A SPLIT OF THE TWO) THAT SETTLES IT AT THE LOWEST         
001200*    NET COST WITHOUT EXCEEDING ANY METHOD'S REMAINING LIMIT FOR          
001300*    THE RUN, THEN PRINTS A ONE-LINE-PER-METHOD SPENDING SUMMARY          
001400*    FOR THE RECONCILIATION JOB THAT FOLLOWS THIS STEP.                   
001500*    THIS MEMBER IS THE MAIN-LINE ONLY - THE THREE ASSIGNMENT             
001600*    PASSES, THE CANDIDATE GENERATOR, THE ROUNDING ROUTINE AND            
001700*    THE SUMMARY ACCUMULATE/PRINT PAIR ALL LIVE IN SEPARATE               
001800*    PROCEDURE LIBRARY MEMBERS COPIED IN NEAR THE BOTTOM OF THE           
001900*    PROCEDURE DIVISION.                                                  
002000*-----------------------------------------------------------------        
002100*CHANGE LOG                                                               
002200*DATE       BY   REQUEST     DESCRIPTION                                  
002300*---------- ---- ----------- -------------------------------------        
002400*1989-03-14 RVD  AP-0118     INITIAL RELEASE - CARD PROMOTIONS     AP-0118
002500*                            ONLY, SINGLE SORT/ASSIGN PASS.               
002600*1994-06-02 TWK  AP-0339     PUNKTY WALLET ROLLOUT.  ADDED PASS 2  AP-0339
002700*                            (FULL POINTS) AND PASS 3 (REMAINING          
002800*                            ORDERS WITH POINTS/CASH SPLIT).              
002900*1998-09-21 SLM  AP-0604     YEAR-2000 FIELD REVIEW - NO DATE      AP-0604
003000*                            FIELDS ANYWHERE IN THIS RUN.  NO             
003100*                            CHANGE REQUIRED.                             
003200*2002-11-08 SLM  AP-0711     AUDIT-DRIVEN RESTRUCTURING.  REBUILT  AP-0711
003300*                            THE THREE ASSIGNMENT PASSES ON ONE           
003400*                            SHARED SORT-WORK-RECORD SHAPE, SPLIT         
003500*                            THE ROUNDING LOGIC OUT TO ITS OWN            
003600*                            MEMBER, AND CONFIRMED HALF-UP ONLY           
003700*                            BELONGS ON THE PRINTED SUMMARY.              
003800*2003-02-19 SLM  AP-0733     NARROWED THE PRINTED AMOUNT COLUMN    AP-0733
003900*                            TO MATCH THE RECONCILIATION JOB'S            
004000*                            REPORT LAYOUT AND ADDED NARRATIVE            
004100*                            COMMENTS FOR THE AUDIT REVIEW.               
004200*-----------------------------------------------------------------        
004300                                                                          
004400                                                                          
004500 ENVIRONMENT DIVISION.                                                    
004600     CONFIGURATION SECTION.                                               
004700     SPECIAL-NAMES.                                                       
004800         C01 IS TOP-OF-FORM.                                              
004900                                                                          
005000                                                                          
005100     INPUT-OUTPUT SECTION.                                                
005200     FILE-CONTROL.                                                        
005300                                                                          
005400*    THE PAYMENT-METHOD AND CUSTOMER-ORDER SELECT CLAUSES LIVE IN         
005500*    COPYBOOKS SHARED WITH THE EDIT PROGRAMS THAT BUILD THESE             
005600*    FILES EARLIER IN THE NIGHTLY STREAM - SEE SLPYMTH.CBL AND            
005700*    SLORDRS.CBL FOR THE ASSIGN-TO NAMES THEMSELVES.                      
005800         COPY "SLPYMTH.CBL".                                              
005900         COPY "SLORDRS.CBL".                                              
006000                                                                          
006100*    RPTFILE IS THE SPENDING-SUMMARY PRINT FILE PICKED UP BY THE          
006200*    RECONCILIATION JOB (SEE PL-PRINT-SPENDING-SUMMARY.CBL).  NO          
006300*    PAGE HEADINGS OR TOP-OF-FORM SKIPS - ONE TOTAL LINE PER              
006400*    PAYMENT METHOD AND NOTHING ELSE.                                     
006500         SELECT PRINTER-FILE ASSIGN TO RPTFILE                            
006600                ORGANIZATION IS LINE SEQUENTIAL.                          
006700                                                                          
006800*    SRTBLD/SRTRES/SRTWRK ARE THE THREE NAMES THE THREE ASSIGNMENT        
006900*    PASSES EACH BIND THEIR OWN SORT-WORK-FILE TO IN TURN - ONLY          
007000*    ONE PASS HAS THE SORT OPEN AT ANY GIVEN MOMENT.  THE JCL FOR         
007100*    THIS STEP DEFINES ALL THREE DDNAMES AS WORK DATASETS.                
007200         SELECT SORT-BUILD-FILE ASSIGN TO SRTBLD                          
007300                ORGANIZATION IS SEQUENTIAL.                               
007400                                                                          
007500         SELECT SORT-RESULT-FILE ASSIGN TO SRTRES                         
007600                ORGANIZATION IS SEQUENTIAL.                               
007700                                                                          
007800         SELECT SORT-WORK-FILE ASSIGN TO SRTWRK.                          
007900                                                                          
008000                                                                          
008100 DATA DIVISION.                                                           
008200     FILE SECTION.                                                        
008300                                                                          
008400*    MASTER AND TRANSACTION RECORD LAYOUTS ARE IN FDPYMTH.CBL AND         
008500*    FDORDRS.CBL - KEPT AS SEPARATE COPYBOOKS SO THE EDIT AND             
008600*    SETTLEMENT PROGRAMS SHARE ONE DEFINITION OF EACH RECORD.  A          
008700*    RECORD WIDTH CHANGE MADE IN ONE OF THESE COPYBOOKS TAKES             
008800*    EFFECT IN EVERY PROGRAM THAT COPIES IT.                              
008900         COPY "FDPYMTH.CBL".                                              
009000         COPY "FDORDRS.CBL".                                              
009100                                                                          
009200*    STANDARD 80-BYTE PRINT LINE - REPORT-LINE AND DETAIL-LINE            
009300*    ABOVE ARE BOTH REDEFINED INTO THIS SAME WIDTH BEFORE WRITE.          
009400         FD  PRINTER-FILE                                                 
009500             LABEL RECORDS ARE OMITTED.                                   
009600         01  REPORT-RECORD               PIC X(80).                       
009700                                                                          
009800*    SORT-BUILD-RECORD/SORT-RESULT-RECORD ARE THE FLAT 74-BYTE            
009900*    VIEWS EACH ASSIGNMENT PASS WRITES BEFORE THE SORT AND READS          
010000*    BACK AFTER IT - THE PASS-SPECIFIC REDEFINES LIVE IN EACH             
010100*    PASS'S OWN COPY MEMBER, NOT HERE.                                    
010200         FD  SORT-BUILD-FILE                                              
010300             LABEL RECORDS ARE STANDARD.                                  
010400         01  SORT-BUILD-RECORD           PIC X(74).                       
010500                                                                          
010600         FD  SORT-RESULT-FILE                                             
010700             LABEL RECORDS ARE STANDARD.                                  
010800         01  SORT-RESULT-RECORD          PIC X(74).                       
010900                                                                          
011000*    74-BYTE SORT-WORK RECORD IS RE-REDEFINED BY EACH ASSIGNMENT          
011100*    PASS'S OWN COPY MEMBER (CPS-, FPS-, ROS- PREFIXES) - SEE             
011200*    SDSORT.CBL FOR THE COMMON SHELL.  ONLY ONE PASS AT A TIME            
011300*    EVER HAS SORT-WORK-FILE OPEN, SO THE SHARED SHELL NEVER              
011400*    SEES TWO PASSES' DATA AT ONCE.                                       
011500         SD  SORT-WORK-FILE.                                              
011600             COPY "SDSORT.CBL".                                           
011700                                                                          
011800                                                                          
011900     WORKING-STORAGE SECTION.                                             
012000                                                                          
012100*    WSPMTAB/WSORDTAB HOLD THE IN-MEMORY PAYMENT-METHOD AND               
012200*    CUSTOMER-ORDER TABLES LOADED ONCE AT THE TOP OF THE RUN.             
012300*    WSPLANS ACCUMULATES THE FINAL PLAN PER ORDER AS EACH PASS            
012400*    COMMITS ONE.  WSCAND IS THE SCRATCH CANDIDATE TABLE USED BY          
012500*    PL-GENERATE-POSSIBLE-PLANS.CBL.  WSROUND IS THE SHARED HALF-         
012600*    EVEN ROUNDING WORK AREA.  WSWORK IS GENERAL SCRATCH.                 
012700*    EVERY ONE OF THESE COPYBOOKS IS SHARED ACROSS THE THREE              
012800*    ASSIGNMENT PASSES - NONE OF THEM DECLARES ITS OWN PRIVATE            
012900*    COPY OF THE METHOD OR ORDER TABLES.                                  
013000*    77-LEVEL COUNTERS AND SWITCHES USED ONLY BY THIS PROGRAM'S           
013100*    OWN PARAGRAPHS (NOT SHARED WITH THE PROCEDURE LIBRARY                
013200*    MEMBERS) ARE DECLARED IN WSWORK.CBL.                                 
013300         COPY "wspmtab.cbl".                                              
013400         COPY "wsordtab.cbl".                                             
013500         COPY "wsplans.cbl".                                              
013600         COPY "wscand.cbl".                                               
013700         COPY "wsround.cbl".                                              
013800         COPY "wswork.cbl".                                               
013900                                                                          
014000                                                                          
014100*-------------------------------------------------------------            
014200*REPORT PRINT LINES - NO PAGE HEADINGS, ONE DETAIL LINE PER               
014300*METHOD IN FIRST-CHARGED ORDER (SEE PL-PRINT-SPENDING-SUMMARY)            
014400*-------------------------------------------------------------            
014500*    RL-TEXT CARRIES A FULLY-BUILT LINE OF TEXT (A HEADING OR A           
014600*    TOTAL LINE) FROM PL-PRINT-SPENDING-SUMMARY.CBL STRAIGHT TO           
014700*    REPORT-RECORD WITHOUT GOING THROUGH DETAIL-LINE BELOW.               
014800         01  REPORT-LINE.                                                 
014900             05  RL-TEXT                 PIC X(60).                       
015000             05  FILLER                  PIC X(20).                       
015100                                                                          
015200*    AP-0733 - DL-AMOUNT WAS A 13-BYTE Z(8)9.99- PICTURE, ONE             
015300*    BYTE WIDER THAN THE RECONCILIATION JOB'S REPORT LAYOUT CAN           
015400*    CARRY FOR THIS COLUMN.  NARROWED TO Z(7)9.99- (12 BYTES) AND         
015500*    WIDENED THE TRAILING FILLER TO MATCH.  DL-METHOD-ID, THE ONE         
015600*    BYTE OF FILLER AFTER IT, AND DL-AMOUNT STILL SUM TO THE              
015700*    SAME 80-BYTE REPORT-RECORD WIDTH AS BEFORE.                          
015800         01  DETAIL-LINE.                                                 
015900             05  DL-METHOD-ID             PIC X(10).                      
016000             05  FILLER                   PIC X(01) VALUE SPACE.          
016100             05  DL-AMOUNT                PIC Z(7)9.99-.                  
016200             05  FILLER                   PIC X(57).                      
016300                                                                          
016400                                                                          
016500*-------------------------------------------------------------            
016600*MAIN LINE - LOAD BOTH MASTER FILES, PRICE EVERY OPEN ORDER               
016700*THROUGH THE THREE ASSIGNMENT PASSES, WARN ON ANYTHING LEFT               
016800*UNPAID, THEN ROLL UP AND PRINT THE SPENDING SUMMARY.  THE                
016900*EIGHT PERFORM STATEMENTS BELOW ARE THE ENTIRE SHAPE OF A                 
017000*SETTLEMENT RUN - EVERYTHING ELSE IN THIS PROGRAM IS A                    
017100*SUBORDINATE PARAGRAPH ONE OF THESE EIGHT EVENTUALLY REACHES.             
017200*STOP RUN IS THE ONLY NORMAL EXIT FROM THIS PROGRAM - THERE IS            
017300*NO ABEND PATH HERE FOR A SHORT FILE OR AN UNPAID ORDER.                  
017400*-------------------------------------------------------------            
017500  MAIN-LOGIC.                                                             
017600                                                                          
017700*    LOAD BOTH MASTER TABLES FIRST - THE THREE ASSIGNMENT PASSES          
017800*    AND THE CANDIDATE GENERATOR ALL ASSUME W-PM-TABLE AND                
017900*    W-ORD-TABLE ARE ALREADY FULLY POPULATED BY THE TIME THEY RUN.        
018000      PERFORM LOAD-PAYMENT-METHODS                                        
018100          THRU LOAD-PAYMENT-METHODS-EXIT.                                 
018200      PERFORM LOAD-ORDERS                                                 
018300          THRU LOAD-ORDERS-EXIT.                                          
018400      PERFORM INITIALIZE-REMAINING-LIMITS                                 
018500          THRU INITIALIZE-REMAINING-LIMITS-EXIT.                          
018600      PERFORM RUN-OPTIMIZER                                               
018700          THRU RUN-OPTIMIZER-EXIT.                                        
018800*    BY THE TIME CONTROL REACHES HERE EVERY ORDER THAT COULD BE           
018900*    PAID UNDER TODAY'S LIMITS HAS BEEN - THIS STEP ONLY REPORTS,         
019000*    IT DOES NOT RETRY ANYTHING.                                          
019100      PERFORM REPORT-UNPAID-ORDERS                                        
019200          THRU REPORT-UNPAID-ORDERS-EXIT.                                 
019300*    W-PLAN-TABLE NOW HOLDS ONE COMMITTED PLAN PER PAID ORDER -           
019400*    ROLL THOSE UP INTO ONE TOTAL PER PAYMENT METHOD BEFORE               
019500*    PRINTING (SEE PL-CALCULATE-SPENDING-SUMMARY.CBL).                    
019600      PERFORM CSS-ACCUMULATE-ALL-PLANS                                    
019700          THRU CSS-ACCUMULATE-ALL-PLANS-EXIT.                             
019800      PERFORM PSS-PRINT-REPORT                                            
019900          THRU PSS-PRINT-REPORT-EXIT.                                     
020000      STOP RUN.                                                           
020100                                                                          
020200  MAIN-LOGIC-EXIT.                                                        
020300      EXIT.                                                               
020400                                                                          
020500                                                                          
020600*-------------------------------------------------------------            
020700*LOAD THE PAYMENT-METHOD MASTER WHOLE - THE FILE IS SMALL                 
020800*ENOUGH THAT RE-READING IT FOR EVERY ORDER WOULD JUST SLOW THE            
020900*RUN DOWN FOR NO BENEFIT (SEE AP-0118 RUN BOOK)                           
021000*-------------------------------------------------------------            
021100  LOAD-PAYMENT-METHODS.                                                   
021200                                                                          
021300*    PRIMED READ - THE UNTIL TEST IN THE PERFORM BELOW RUNS AT            
021400*    THE TOP OF THE LOOP, SO THE FIRST RECORD HAS TO BE IN HAND           
021500*    BEFORE THE LOOP STARTS.                                              
021600      MOVE ZERO TO W-PM-COUNT.                                            
021700      OPEN INPUT PAYMENT-METHOD-FILE.                                     
021800      READ PAYMENT-METHOD-FILE                                            
021900          AT END SET PYMTH-FILE-EOF TO TRUE.                              
022000      PERFORM LOAD-ONE-PAYMENT-METHOD                                     
022100          THRU LOAD-ONE-PAYMENT-METHOD-EXIT                               
022200          UNTIL PYMTH-FILE-EOF.                                           
022300      CLOSE PAYMENT-METHOD-FILE.                                          
022400                                                                          
022500  LOAD-PAYMENT-METHODS-EXIT.                                              
022600      EXIT.                                                               
022700                                                                          
022800*    50 IS THE OCCURS LIMIT ON W-PM-TABLE (SEE WSPMTAB.CBL) -             
022900*    A SETTLEMENT WITH MORE CARD/WALLET METHODS THAN THAT IS NOT          
023000*    EXPECTED AND WOULD NEED A COPYBOOK CHANGE TO SUPPORT.  THE           
023100*    REST-OF-FILE-IGNORED WARNING IS A CONSOLE DISPLAY ONLY - IT          
023200*    DOES NOT STOP THE RUN.                                               
023300*    PM-ID, PM-DISCOUNT-PCT AND PM-LIMIT COME STRAIGHT OFF THE            
023400*    MASTER RECORD - SEE FDPYMTH.CBL FOR THE FIELD WIDTHS.                
023500  LOAD-ONE-PAYMENT-METHOD.                                                
023600                                                                          
023700      ADD 1 TO W-PM-COUNT.                                                
023800      IF W-PM-COUNT > 50                                                  
023900          DISPLAY "AP-0118 PAYMENT-METHOD TABLE FULL - REST OF "          
024000              "FILE IGNORED"                                              
024100          MOVE 50 TO W-PM-COUNT                                           
024200      ELSE                                                                
024300          MOVE PM-ID TO W-PM-ID (W-PM-COUNT)                              
024400          MOVE PM-DISCOUNT-PCT TO W-PM-DISCOUNT-PCT (W-PM-COUNT)          
024500          MOVE PM-LIMIT TO W-PM-LIMIT (W-PM-COUNT)                        
024600      END-IF.                                                             
024700      READ PAYMENT-METHOD-FILE                                            
024800          AT END SET PYMTH-FILE-EOF TO TRUE.                              
024900                                                                          
025000  LOAD-ONE-PAYMENT-METHOD-EXIT.                                           
025100      EXIT.                                                               
025200                                                                          
025300                                                                          
025400*-------------------------------------------------------------            
025500*LOAD THE CUSTOMER-ORDER FILE WHOLE - EVERY ORDER STARTS OUT              
025600*NOT PAID                                                                 
025700*-------------------------------------------------------------            
025800  LOAD-ORDERS.                                                            
025900                                                                          
026000*    SAME PRIMED-READ SHAPE AS LOAD-PAYMENT-METHODS ABOVE.                
026100      MOVE ZERO TO W-ORD-COUNT.                                           
026200      OPEN INPUT CUSTOMER-ORDER-FILE.                                     
026300      READ CUSTOMER-ORDER-FILE                                            
026400          AT END SET ORDRS-FILE-EOF TO TRUE.                              
026500      PERFORM LOAD-ONE-ORDER                                              
026600          THRU LOAD-ONE-ORDER-EXIT                                        
026700          UNTIL ORDRS-FILE-EOF.                                           
026800      CLOSE CUSTOMER-ORDER-FILE.                                          
026900                                                                          
027000  LOAD-ORDERS-EXIT.                                                       
027100      EXIT.                                                               
027200                                                                          
027300*    500 IS THE OCCURS LIMIT ON W-ORD-TABLE (SEE WSORDTAB.CBL) -          
027400*    A NIGHT'S SETTLEMENT RUN WELL UNDER THAT HAS NEVER COME              
027500*    CLOSE TO FILLING IT.  SAME CONSOLE-WARNING-ONLY BEHAVIOR AS          
027600*    LOAD-ONE-PAYMENT-METHOD ABOVE IF IT EVER DOES.                       
027700*    ORD-ID, ORD-TOTAL-VALUE AND ORD-PROMO-COUNT COME STRAIGHT            
027800*    OFF THE TRANSACTION RECORD - SEE FDORDRS.CBL.                        
027900*    ORD-ID, ORD-TOTAL-VALUE AND ORD-PROMO-COUNT COME STRAIGHT            
028000*    OFF THE TRANSACTION RECORD - SEE FDORDRS.CBL.                        
028100  LOAD-ONE-ORDER.                                                         
028200                                                                          
028300      ADD 1 TO W-ORD-COUNT.                                               
028400      IF W-ORD-COUNT > 500                                                
028500          DISPLAY "AP-0118 CUSTOMER-ORDER TABLE FULL - REST OF "          
028600              "FILE IGNORED"                                              
028700          MOVE 500 TO W-ORD-COUNT                                         
028800      ELSE                                                                
028900          MOVE ORD-ID TO W-ORD-ID (W-ORD-COUNT)                           
029000          MOVE ORD-TOTAL-VALUE TO W-ORD-TOTAL-VALUE (W-ORD-COUNT)         
029100          MOVE ORD-PROMO-COUNT TO W-ORD-PROMO-COUNT (W-ORD-COUNT)         
029200          PERFORM LOAD-ONE-ORDER-PROMO-CODES                              
029300              THRU LOAD-ONE-ORDER-PROMO-CODES-EXIT                        
029400              VARYING ORD-PROMO-IDX FROM 1 BY 1                           
029500              UNTIL ORD-PROMO-IDX > ORD-PROMO-COUNT                       
029600          SET ORD-NOT-PAID (W-ORD-COUNT) TO TRUE                          
029700      END-IF.                                                             
029800      READ CUSTOMER-ORDER-FILE                                            
029900          AT END SET ORDRS-FILE-EOF TO TRUE.                              
030000                                                                          
030100  LOAD-ONE-ORDER-EXIT.                                                    
030200      EXIT.                                                               
030300                                                                          
030400*    COPIES ONE PROMO CODE PER PASS OF THE VARYING LOOP ABOVE -           
030500*    W-ORD-COUNT IS ALREADY POINTING AT THE ORDER BEING BUILT.            
030600*    AN ORDER WITH NO PROMO CODES AT ALL SIMPLY HAS ORD-PROMO-            
030700*    COUNT ZERO AND THIS PARAGRAPH NEVER PERFORMS.                        
030800*    W-ORD-PROMO-CODE IS SUBSCRIPTED BY ORDER NUMBER AND BY               
030900*    PROMO-CODE POSITION ON THAT ORDER - SEE WSORDTAB.CBL.                
031000  LOAD-ONE-ORDER-PROMO-CODES.                                             
031100                                                                          
031200      MOVE ORD-PROMO-CODE (ORD-PROMO-IDX)                                 
031300          TO W-ORD-PROMO-CODE (W-ORD-COUNT ORD-PROMO-IDX).                
031400                                                                          
031500  LOAD-ONE-ORDER-PROMO-CODES-EXIT.                                        
031600      EXIT.                                                               
031700                                                                          
031800                                                                          
031900*-------------------------------------------------------------            
032000*STEP 1 OF OPTIMIZEPAYMENTS - SEED TODAY'S RUNNING BALANCE FROM           
032100*EACH METHOD'S ORIGINAL LIMIT                                             
032200*-------------------------------------------------------------            
032300  INITIALIZE-REMAINING-LIMITS.                                            
032400                                                                          
032500      PERFORM INITIALIZE-ONE-LIMIT                                        
032600          THRU INITIALIZE-ONE-LIMIT-EXIT                                  
032700          VARYING W-PM-IDX FROM 1 BY 1                                    
032800          UNTIL W-PM-IDX > W-PM-COUNT.                                    
032900                                                                          
033000  INITIALIZE-REMAINING-LIMITS-EXIT.                                       
033100      EXIT.                                                               
033200                                                                          
033300*    W-PM-REMAINING-LIMIT IS DEBITED BY EACH ASSIGNMENT PASS AS           
033400*    IT COMMITS A PLAN - W-PM-LIMIT ITSELF NEVER CHANGES ONCE             
033500*    LOADED, SO THIS PARAGRAPH ONLY EVER RUNS ONCE PER SETTLEMENT.        
033600*    KEEPING THE ORIGINAL LIMIT AND THE RUNNING BALANCE AS TWO            
033700*    SEPARATE FIELDS LETS THE SPENDING SUMMARY LATER REPORT BOTH          
033800*    WHAT WAS AVAILABLE AND WHAT WAS ACTUALLY SPENT.                      
033900*    W-PM-IDX IS SHARED WORK-STORAGE, NOT LOCAL TO THIS LOOP -            
034000*    IT IS LEFT POINTING PAST THE LAST METHOD ON RETURN.                  
034100  INITIALIZE-ONE-LIMIT.                                                   
034200                                                                          
034300      MOVE W-PM-LIMIT (W-PM-IDX)                                          
034400          TO W-PM-REMAINING-LIMIT (W-PM-IDX).                             
034500                                                                          
034600  INITIALIZE-ONE-LIMIT-EXIT.                                              
034700      EXIT.                                                               
034800                                                                          
034900                                                                          
035000*-------------------------------------------------------------            
035100*STEPS 2-4 OF OPTIMIZEPAYMENTS - RUN THE THREE ASSIGNMENT PASSES          
035200*IN ORDER, EACH AGAINST WHATEVER LIMITS AND UNPAID ORDERS THE             
035300*PASS BEFORE IT LEFT BEHIND                                               
035400*-------------------------------------------------------------            
035500  RUN-OPTIMIZER.                                                          
035600                                                                          
035700*    W-PLAN-COUNT IS ZEROED ONCE HERE FOR THE WHOLE RUN - EACH            
035800*    OF THE THREE PASSES BELOW ADDS TO IT AS IT COMMITS PLANS,            
035900*    NONE OF THEM RESETS IT.                                              
036000      MOVE ZERO TO W-PLAN-COUNT.                                          
036100*    PASS 1 - CARD PROMOTION CODES ONLY (RULE 7).  RUNS FIRST             
036200*    BECAUSE A CARD PROMOTION IS ALWAYS FULL-AMOUNT - THERE IS            
036300*    NO BENEFIT TO HOLDING A CARD'S LIMIT BACK FOR A LATER PASS.          
036400*    SEE PL-ASSIGN-CARD-PROMOTIONS.CBL FOR THE SORT/ASSIGN DETAIL.        
036500      PERFORM ACP-RUN-PASS-ONE THRU ACP-RUN-PASS-ONE-EXIT.                
036600*    PASS 2 - FULL-POINTS ORDERS (RULE 8).  RUNS SECOND SO THE            
036700*    WALLET BALANCE IS SPENT ON WHOLE-ORDER PLANS BEFORE PASS 3           
036800*    STARTS OFFERING PARTIAL/LEFTOVER SPLITS AGAINST IT.                  
036900*    SEE PL-ASSIGN-FULL-POINTS.CBL FOR THE SORT/ASSIGN DETAIL.            
037000      PERFORM AFP-RUN-PASS-TWO THRU AFP-RUN-PASS-TWO-EXIT.                
037100*    PASS 3 - EVERYTHING STILL UNPAID (RULES 9/10).  BUILDS THE           
037200*    FULL CANDIDATE SET PER ORDER VIA PL-GENERATE-POSSIBLE-               
037300*    PLANS.CBL AND PICKS THE BEST ONE BY THE TIE-BREAK LADDER.            
037400*    SEE PL-ASSIGN-REMAINING-ORDERS.CBL FOR THE TIE-BREAK DETAIL.         
037500*    BY RULE 6, EVERY CANDIDATE PL-GENERATE-POSSIBLE-PLANS.CBL            
037600*    OFFERS PASS 3 IS ALREADY KNOWN TO SETTLE THE ORDER IN FULL -         
037700*    PASS 3 NEVER HAS TO CHECK THAT ITSELF.                               
037800      PERFORM ARO-RUN-PASS-THREE THRU ARO-RUN-PASS-THREE-EXIT.            
037900                                                                          
038000  RUN-OPTIMIZER-EXIT.                                                     
038100      EXIT.                                                               
038200                                                                          
038300                                                                          
038400*-------------------------------------------------------------            
038500*STEP 5 OF OPTIMIZEPAYMENTS - NAME EVERY ORDER STILL UNPAID               
038600*AFTER ALL THREE PASSES.  THIS IS A CONSOLE WARNING ONLY - A              
038700*SHORT COUNT OF UNASSIGNABLE ORDERS IS NOT GROUNDS FOR ABENDING           
038800*THE SETTLEMENT RUN (SEE AP-0118 RUN BOOK)                                
038900*-------------------------------------------------------------            
039000  REPORT-UNPAID-ORDERS.                                                   
039100                                                                          
039200      PERFORM REPORT-ONE-UNPAID-ORDER                                     
039300          THRU REPORT-ONE-UNPAID-ORDER-EXIT                               
039400          VARYING W-ORD-IDX FROM 1 BY 1                                   
039500          UNTIL W-ORD-IDX > W-ORD-COUNT.                                  
039600                                                                          
039700  REPORT-UNPAID-ORDERS-EXIT.                                              
039800      EXIT.                                                               
039900                                                                          
040000*    AN ORDER LEFT UNPAID HERE MEANS NO METHOD ON FILE HAD                
040100*    ENOUGH REMAINING LIMIT TO COVER IT - NEXT NIGHT'S RUN WILL           
040200*    PICK IT BACK UP AGAINST A FRESH SET OF LIMITS.  SEE AP-0118          
040300*    RUN BOOK FOR THE CONSOLE MESSAGE THE OPERATOR LOOKS FOR.             
040400  REPORT-ONE-UNPAID-ORDER.                                                
040500                                                                          
040600      IF ORD-NOT-PAID (W-ORD-IDX)                                         
040700          DISPLAY "AP-0118 WARNING - ORDER " W-ORD-ID (W-ORD-IDX)         
040800              " LEFT UNPAID AT END OF RUN"                                
040900      END-IF.                                                             
041000                                                                          
041100  REPORT-ONE-UNPAID-ORDER-EXIT.                                           
041200      EXIT.                                                               
041300                                                                          
041400                                                                          
041500*-------------------------------------------------------------            
041600*PROCEDURE LIBRARY MEMBERS - THE THREE ASSIGNMENT PASSES, THE             
041700*CANDIDATE GENERATOR THEY SHARE FOR PASS 3, THE COMMON HALF-EVEN          
041800*ROUNDING ROUTINE, AND THE SUMMARY ACCUMULATE/PRINT PAIR THAT             
041900*CLOSES OUT THE RUN.  EACH MEMBER CARRIES ITS OWN CHANGE LOG -            
042000*SEE THE INDIVIDUAL COPY MEMBERS FOR THEIR HISTORY.                       
042100*-------------------------------------------------------------            
042200      COPY "PL-ASSIGN-CARD-PROMOTIONS.CBL".                               
042300      COPY "PL-ASSIGN-FULL-POINTS.CBL".                                   
042400      COPY "PL-ASSIGN-REMAINING-ORDERS.CBL".                              
042500      COPY "PL-GENERATE-POSSIBLE-PLANS.CBL".                              
042600      COPY "PL-ROUND-HALF-EVEN.CBL".                                      
042700      COPY "PL-CALCULATE-SPENDING-SUMMARY.CBL".                           
042800      COPY "PL-PRINT-SPENDING-SUMMARY.CBL".                               
