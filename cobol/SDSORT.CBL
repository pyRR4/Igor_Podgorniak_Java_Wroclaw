000100*SDSORT.CBL                                                               
000200*-----------------------------------------------------------------        
000300*SORT DESCRIPTION - GENERIC SORT-WORK RECORD (ALL THREE PASSES)           
000400*-----------------------------------------------------------------        
000500*    One 74-byte sort-work record shape serves all three ranking          
000600*    passes of the optimizer; each pass looks at the same bytes           
000700*    through its own REDEFINES so three separate SD members do            
000800*    not have to be kept in step by hand.  COPY THIS MEMBER UNDER         
000900*    THE SD SORT-WORK-FILE ENTRY ONLY - SORT-BUILD-FILE AND               
001000*    SORT-RESULT-FILE CARRY A PLAIN PIC X(74) RECORD DECLARED             
001100*    DIRECTLY ON THEIR OWN FD ENTRIES IN THE MAIN PROGRAM.                
001200*-----------------------------------------------------------------        
001300*CHANGE LOG                                                               
001400*DATE       BY   REQUEST     DESCRIPTION                                  
001500*---------- ---- ----------- -------------------------------------        
001600*1989-03-14 RVD  AP-0118     INITIAL RELEASE (SINGLE-PASS SHAPE).  AP-0118
001700*1994-06-02 TWK  AP-0339     ADDED POINTS/CASH SPLIT FOR PUNKTY    AP-0339
001800*                            WALLET PASS.                                 
001900*2002-11-08 SLM  AP-0711     COLLAPSED THREE COPYBOOKS INTO ONE    AP-0711
002000*                            SHARED 74-BYTE SHAPE WITH REDEFINES.         
002100*-----------------------------------------------------------------        
002200
002300
002400 01  SORT-WORK-RECORD.                                                    
002500     05  SCW-ORDER-ID                PIC X(10).                           
002600     05  SCW-METHOD-ID               PIC X(10).                           
002700     05  SCW-DISCOUNT                PIC S9(9)V99.                        
002800     05  SCW-TOTAL-VALUE             PIC S9(9)V99.                        
002900     05  SCW-POINTS-AMOUNT           PIC S9(9)V99.                        
003000     05  SCW-CASH-AMOUNT             PIC S9(9)V99.                        
003100     05  FILLER                      PIC X(10).                           
003200
003300
003400*-------------------------------------------------------------            
003500*PASS 1 VIEW - CARD PROMOTION SORT (RULE 7 - DISCOUNT DESC,               
003600*TOTAL-VALUE ASC WITHIN TIE)                                              
003700*-------------------------------------------------------------            
003800 01  CARD-PROMO-SORT-VIEW REDEFINES SORT-WORK-RECORD.                     
003900     05  CPS-ORDER-ID                PIC X(10).                           
004000     05  CPS-METHOD-ID               PIC X(10).                           
004100     05  CPS-DISCOUNT                PIC S9(9)V99.                        
004200     05  CPS-TOTAL-VALUE             PIC S9(9)V99.                        
004300     05  CPS-CASH-AMOUNT             PIC S9(9)V99.                        
004400     05  FILLER                      PIC X(21).                           
004500
004600
004700*-------------------------------------------------------------            
004800*PASS 2 VIEW - FULL-POINTS SORT (RULE 8 - TOTAL-VALUE ASC,                
004900*DISCOUNT DESC WITHIN TIE)                                                
005000*-------------------------------------------------------------            
005100 01  FULL-POINTS-SORT-VIEW REDEFINES SORT-WORK-RECORD.                    
005200     05  FPS-ORDER-ID                PIC X(10).                           
005300     05  FPS-METHOD-ID               PIC X(10).                           
005400     05  FPS-DISCOUNT                PIC S9(9)V99.                        
005500     05  FPS-TOTAL-VALUE             PIC S9(9)V99.                        
005600     05  FPS-POINTS-AMOUNT           PIC S9(9)V99.                        
005700     05  FILLER                      PIC X(21).                           
005800
005900
006000*-------------------------------------------------------------            
006100*PASS 3 VIEW - REMAINING ORDERS SORT (RULE 9 - TOTAL-VALUE                
006200*DESC; ONLY ORDER-ID AND TOTAL-VALUE ARE NEEDED HERE, THE                 
006300*CANDIDATE PLANS THEMSELVES ARE BUILT FRESH PER ORDER)                    
006400*-------------------------------------------------------------            
006500 01  REMAINING-ORDER-SORT-VIEW REDEFINES SORT-WORK-RECORD.                
006600     05  ROS-ORDER-ID                PIC X(10).                           
006700     05  FILLER                      PIC X(21).                           
006800     05  ROS-TOTAL-VALUE             PIC S9(9)V99.                        
006900     05  FILLER                      PIC X(32).                           
