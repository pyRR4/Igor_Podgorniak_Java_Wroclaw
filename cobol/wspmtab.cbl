000100*wspmtab.cbl                                                              
000200*-----------------------------------------------------------------        
000300*WORKING-STORAGE - PAYMENT-METHOD IN-MEMORY TABLE                         
000400*-----------------------------------------------------------------        
000500*    Both master files presented to this batch are small enough           
000600*    that RVD's original design note (see AP-0118 run book) calls         
000700*    for loading them whole rather than re-reading PAYMENT-METHOD-        
000800*    FILE from disk on every order.  W-PM-REMAINING-LIMIT is the          
000900*    running balance debited by each of the three assignment              
001000*    passes; it starts equal to PM-LIMIT and never goes negative.         
001100*-----------------------------------------------------------------        
001200*CHANGE LOG                                                               
001300*DATE       BY   REQUEST     DESCRIPTION                                  
001400*---------- ---- ----------- -------------------------------------        
001500*1989-03-14 RVD  AP-0118     INITIAL RELEASE.                      AP-0118
001600*1994-06-02 TWK  AP-0339     RAISED TABLE SIZE TO 50 ENTRIES FOR   AP-0339
001700*                            PUNKTY WALLET ROLLOUT.                       
001800*2002-11-08 SLM  AP-0711     ADDED W-PM-REMAINING-LIMIT BALANCE.   AP-0711
001900*-----------------------------------------------------------------        
002000
002100
002200 77  W-PYMTH-FILE-STATUS           PIC XX.                                
002300     88  PYMTH-FILE-OK             VALUE "00".                            
002400     88  PYMTH-FILE-EOF            VALUE "10".                            
002500
002600
002700 77  W-PM-COUNT                    PIC S9(4) COMP VALUE ZERO.             
002800 77  W-PM-IDX                      PIC S9(4) COMP VALUE ZERO.             
002900
003000
003100 01  W-PM-TABLE.                                                          
003200     05  W-PM-ENTRY OCCURS 50 TIMES                                       
003300                     INDEXED BY W-PM-IDX-1.                               
003400         10  W-PM-ID                 PIC X(10).                           
003500         10  W-PM-DISCOUNT-PCT       PIC S9(3)V99.                        
003600         10  W-PM-LIMIT              PIC S9(9)V99.                        
003700         10  W-PM-REMAINING-LIMIT    PIC S9(9)V99.                        
003800         10  FILLER                  PIC X(05).                           
