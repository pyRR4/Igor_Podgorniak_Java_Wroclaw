000100*wsplans.cbl                                                              
000200*-----------------------------------------------------------------        
000300*WORKING-STORAGE - PAYMENT PLAN AND SPENDING SUMMARY TABLES               
000400*-----------------------------------------------------------------        
000500*    PAYMENT-PLAN-RECORD is the settlement decision for one order         
000600*    - method used, how much of it came off points and how                
000700*    much off cash/card, and the discount earned.  A plan is not          
000800*    written anywhere; it lives only long enough to be rolled into        
000900*    W-SUMMARY-ENTRY by the summary paragraph and reported.               
001000*-----------------------------------------------------------------        
001100*CHANGE LOG                                                               
001200*DATE       BY   REQUEST     DESCRIPTION                                  
001300*---------- ---- ----------- -------------------------------------        
001400*1989-03-14 RVD  AP-0118     INITIAL RELEASE.                      AP-0118
001500*1994-06-02 TWK  AP-0339     ADDED PP-POINTS-AMOUNT SPLIT FOR      AP-0339
001600*                            PUNKTY WALLET PARTIAL PAYMENTS.              
001700*2002-11-08 SLM  AP-0711     RAISED PLAN TABLE TO 500 ENTRIES TO   AP-0711
001800*                            MATCH ORDER TABLE SIZE.                      
001900*-----------------------------------------------------------------        
002000
002100
002200 77  W-PLAN-COUNT                  PIC S9(4) COMP VALUE ZERO.             
002300 77  W-PLAN-IDX                    PIC S9(4) COMP VALUE ZERO.             
002400
002500
002600 01  W-PLAN-TABLE.                                                        
002700     05  W-PLAN-ENTRY OCCURS 500 TIMES                                    
002800                      INDEXED BY W-PLAN-IDX-1.                            
002900         10  PP-ORDER-ID             PIC X(10).                           
003000         10  PP-METHOD-ID            PIC X(10).                           
003100         10  PP-TOTAL-VALUE          PIC S9(9)V99.                        
003200         10  PP-POINTS-AMOUNT        PIC S9(9)V99.                        
003300         10  PP-CASH-AMOUNT          PIC S9(9)V99.                        
003400         10  PP-DISCOUNT             PIC S9(9)V99.                        
003500         10  PP-FINAL-AMOUNT         PIC S9(9)V99.                        
003600         10  FILLER                  PIC X(10).                           
003700
003800
003900 77  W-SUMMARY-COUNT                PIC S9(4) COMP VALUE ZERO.            
004000 77  W-SUMMARY-IDX                  PIC S9(4) COMP VALUE ZERO.            
004100
004200
004300 01  W-SUMMARY-TABLE.                                                     
004400     05  W-SUMMARY-ENTRY OCCURS 50 TIMES                                  
004500                         INDEXED BY W-SUMMARY-IDX-1.                      
004600         10  SS-METHOD-ID            PIC X(10).                           
004700         10  SS-AMOUNT               PIC S9(9)V99.                        
004800         10  FILLER                  PIC X(08).                           
