000100*SLORDRS.CBL                                                              
000200*-----------------------------------------------------------------        
000300*SELECT CLAUSE - CUSTOMER ORDER INPUT FILE (SETTLEMENT BATCH)             
000400*COPY MEMBER FOR FILE-CONTROL PARAGRAPH ONLY.                             
000500*-----------------------------------------------------------------        
000600*CHANGE LOG                                                               
000700*DATE       BY   REQUEST     DESCRIPTION                                  
000800*---------- ---- ----------- -------------------------------------        
000900*1989-03-14 RVD  AP-0118     INITIAL RELEASE.                      AP-0118
001000*2002-11-08 SLM  AP-0711     RE-KEYED LOGICAL FILE NAME FOR NEW    AP-0711
001100*                            SETTLEMENT BATCH JOB STREAM.                 
001200*-----------------------------------------------------------------        
001300
001400
001500     SELECT CUSTOMER-ORDER-FILE ASSIGN TO ORDRFILE                        
001600            ORGANIZATION IS LINE SEQUENTIAL                               
001700            FILE STATUS IS W-ORDRS-FILE-STATUS.                           
