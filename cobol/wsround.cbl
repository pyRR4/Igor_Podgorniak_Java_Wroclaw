000100*wsround.cbl                                                              
000200*-----------------------------------------------------------------        
000300*WORKING-STORAGE - BANKER'S ROUNDING WORK AREA                            
000400*-----------------------------------------------------------------        
000500*    Fields used only by paragraph GPP-ROUND-HALF-EVEN in                 
000600*    PL-ROUND-HALF-EVEN.CBL.  GPP-ROUND-RAW-VALUE is moved in by          
000700*    the caller at 6-decimal precision; GPP-ROUND-RESULT comes            
000800*    back rounded HALF-EVEN at 2 decimals.  Split out to its own          
000900*    member per SLM's 2002-11-08 note so the rounding logic could         
001000*    be unit-tested apart from the discount formulas that call it.        
001100*-----------------------------------------------------------------        
001200*CHANGE LOG                                                               
001300*DATE       BY   REQUEST     DESCRIPTION                                  
001400*---------- ---- ----------- -------------------------------------        
001500*2002-11-08 SLM  AP-0711     INITIAL RELEASE - SPLIT OUT OF        AP-0711
001600*                            PL-GENERATE-POSSIBLE-PLANS.CBL.              
001700*2003-02-19 SLM  AP-0733     WIDENED GPP-ROUND-RAW-VALUE TO SIX    AP-0733
001800*                            DECIMALS - SEE ROUND-HALF-EVEN.CBL.          
001900*-----------------------------------------------------------------        
002000                                                                          
002100                                                                          
002200 01  GPP-ROUND-RAW-VALUE            PIC 9(9)V9(6).                        
002300 01  FILLER REDEFINES GPP-ROUND-RAW-VALUE.                                
002400     05  GPP-ROUND-WHOLE-HUNDREDTHS PIC 9(9)V99.                          
002500     05  GPP-ROUND-REMAINDER        PIC 9(4).                             
002600                                                                          
002700                                                                          
002800 01  GPP-ROUND-RESULT               PIC 9(9)V99.                          
002900 77  GPP-ROUND-SCALED-INT           PIC 9(11) COMP.                       
003000 77  GPP-ROUND-HUNDREDTHS-DIGIT     PIC 9.                                
003100 77  GPP-ROUND-PARITY-QUOT          PIC 9(9) COMP.                        
003200 77  GPP-ROUND-PARITY-REMAINDER     PIC 9.                                
