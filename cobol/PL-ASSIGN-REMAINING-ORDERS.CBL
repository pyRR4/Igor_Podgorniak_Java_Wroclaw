000100*PL-ASSIGN-REMAINING-ORDERS.CBL                                           
000200*-----------------------------------------------------------------        
000300*PROCEDURE LIBRARY - OPTIMIZER PASS 3 - REMAINING ORDERS                  
000400*-----------------------------------------------------------------        
000500*    WHATEVER IS STILL UNPAID AFTER PASSES 1 AND 2 IS PROCESSED           
000600*    LARGEST ORDER FIRST.  FOR EACH ORDER, PL-GENERATE-POSSIBLE-          
000700*    PLANS.CBL IS CALLED AFRESH AGAINST TODAY'S REMAINING LIMITS          
000800*    AND THE SINGLE BEST CANDIDATE IS TAKEN.  AN ORDER THAT COMES         
000900*    BACK WITH NO CANDIDATE IS LOGGED AND LEFT UNPAID - THAT IS           
001000*    NOT TREATED AS AN ERROR CONDITION (SEE AP-0118 RUN BOOK).            
001100*-----------------------------------------------------------------        
001200*CHANGE LOG                                                               
001300*DATE       BY   REQUEST     DESCRIPTION                                  
001400*---------- ---- ----------- -------------------------------------        
001500*1989-03-14 RVD  AP-0118     INITIAL RELEASE.                      AP-0118
001600*1994-06-02 TWK  AP-0339     PASSES BEST CANDIDATE THROUGH TO      AP-0339
001700*                            PICK UP POINTS/CASH SPLITS.                  
001800*2002-11-08 SLM  AP-0711     REBUILT ON THE SHARED SORT-WORK-REC   AP-0711
001900*                            SHAPE - SEE SDSORT.CBL.                      
002000*2003-02-19 SLM  AP-0733     ADDED PARAGRAPH-LEVEL NARRATIVE TO    AP-0733
002100*                            THIS MEMBER FOR THE AUDIT REVIEW -           
002200*                            NO LOGIC CHANGED.                            
002300*-----------------------------------------------------------------        
002400                                                                          
002500                                                                          
002600*-------------------------------------------------------------            
002700*ENTRY POINT FOR PASS 3 - THE LAST OF THE THREE OPTIMIZER PASSES.         
002800*UNLIKE PASS 1 AND PASS 2, THIS PASS DOES NOT PRICE A SINGLE              
002900*CANDIDATE SHAPE PER ORDER - IT CALLS THE FULL CANDIDATE                  
003000*GENERATOR (GPP-BUILD-CANDIDATES) AND PICKS THE BEST OF WHATEVER          
003100*COMES BACK (RULE 9).                                                     
003200*-------------------------------------------------------------            
003300 ARO-RUN-PASS-THREE.                                                      
003400                                                                          
003500     PERFORM ARO-BUILD-SORT-WORK                                          
003600         THRU ARO-BUILD-SORT-WORK-EXIT.                                   
003700     PERFORM ARO-SORT-AND-ASSIGN                                          
003800         THRU ARO-SORT-AND-ASSIGN-EXIT.                                   
003900                                                                          
004000 ARO-RUN-PASS-THREE-EXIT.                                                 
004100*    FALLS THROUGH HERE EVERY TIME - THERE IS NO EARLY GO TO              
004200*    THIS LABEL FROM ANYWHERE IN THIS MEMBER.                             
004300     EXIT.                                                                
004400                                                                          
004500                                                                          
004600*-------------------------------------------------------------            
004700*BUILD A SORT-WORK RECORD FOR EVERY ORDER STILL UNPAID                    
004800*-------------------------------------------------------------            
004900 ARO-BUILD-SORT-WORK.                                                     
005000                                                                          
005100*    SORT-BUILD-FILE IS THE SAME FLAT PIC X(74) WORK FILE USED            
005200*    BY EVERY PASS - SEE SLSORT.CBL FOR THE SELECT CLAUSE.                
005300*    SAME SORT-WORK-FILE / SORT-BUILD-FILE / SORT-RESULT-FILE             
005400*    SET USED BY ALL THREE PASSES - SEE SLSORT.CBL.                       
005500     OPEN OUTPUT SORT-BUILD-FILE.                                         
005600*    PASS 3 NO LONGER CARES WHICH PROMOTION CODES AN ORDER                
005700*    CARRIES - THE GENERATOR RE-DERIVES EVERY POSSIBLE CANDIDATE          
005800*    ITSELF DURING THE ASSIGN STEP BELOW.                                 
005900     PERFORM ARO-BUILD-ONE-ORDER                                          
006000         THRU ARO-BUILD-ONE-ORDER-EXIT                                    
006100         VARYING W-ORD-IDX FROM 1 BY 1                                    
006200         UNTIL W-ORD-IDX > W-ORD-COUNT.                                   
006300     CLOSE SORT-BUILD-FILE.                                               
006400                                                                          
006500 ARO-BUILD-SORT-WORK-EXIT.                                                
006600     EXIT.                                                                
006700                                                                          
006800*-------------------------------------------------------------            
006900*ONE PASS PER ORDER.  AN ORDER ALREADY PAID BY PASS 1 OR PASS 2           
007000*IS SKIPPED; THE REST GET A BARE SORT-WORK RECORD CARRYING ONLY           
007100*ORDER-ID AND TOTAL-VALUE - THIS PASS DOES NOT PRICE ANYTHING             
007200*DURING THE BUILD STEP, ONLY DURING THE ASSIGN STEP BELOW.                
007300*-------------------------------------------------------------            
007400 ARO-BUILD-ONE-ORDER.                                                     
007500                                                                          
007600     IF ORD-IS-PAID (W-ORD-IDX)                                           
007700         GO TO ARO-BUILD-ONE-ORDER-EXIT                                   
007800     END-IF.                                                              
007900*    CLEAR THE REDEFINED WORK AREA BEFORE BUILDING THE REMAINING-         
008000*    ORDERS-CANDIDATE VIEW OF THE SAME 74-BYTE RECORD.                    
008100     MOVE SPACES TO SORT-WORK-RECORD.                                     
008200*    ROS- IS THE REMAINING-ORDERS-SORT REDEFINITION OF SORT-              
008300*    WORK-RECORD - SEE THE COPYBOOK FOR THE OTHER PASSES' VIEWS           
008400*    OF THE SAME 74-BYTE LAYOUT.                                          
008500     MOVE W-ORD-ID (W-ORD-IDX) TO ROS-ORDER-ID.                           
008600*    ROS-TOTAL-VALUE IS THE ONLY PRICING FIELD THIS BUILD STEP            
008700*    CARRIES - EVERYTHING ELSE ABOUT THE ORDER IS LOOKED UP               
008800*    AGAIN, BY ORDER-ID, WHEN THE SORT COMES BACK.                        
008900     MOVE W-ORD-TOTAL-VALUE (W-ORD-IDX) TO ROS-TOTAL-VALUE.               
009000     MOVE SORT-WORK-RECORD TO SORT-BUILD-RECORD.                          
009100*    ONE BUILD RECORD PER STILL-UNPAID ORDER - THE SORT STEP              
009200*    BELOW WILL NOT SEE IT UNTIL ARO-SORT-AND-ASSIGN RUNS.                
009300     WRITE SORT-BUILD-RECORD.                                             
009400                                                                          
009500 ARO-BUILD-ONE-ORDER-EXIT.                                                
009600     EXIT.                                                                
009700                                                                          
009800                                                                          
009900*-------------------------------------------------------------            
010000*SORT DESCENDING TOTAL-VALUE, THEN FOR EACH ORDER GENERATE EVERY          
010100*STILL-POSSIBLE PLAN AND TAKE THE BEST ONE (RULE 9)                       
010200*-------------------------------------------------------------            
010300 ARO-SORT-AND-ASSIGN.                                                     
010400                                                                          
010500*    BIGGEST ORDERS GET FIRST CRACK AT WHATEVER LIMIT IS LEFT ON          
010600*    EACH METHOD - A SMALL ORDER LEFT TO THE END HAS AN EASIER            
010700*    TIME FINDING SOME COMBINATION OF LEFTOVER LIMITS THAT WORKS.         
010800     SORT SORT-WORK-FILE                                                  
010900         ON DESCENDING KEY ROS-TOTAL-VALUE                                
011000         USING SORT-BUILD-FILE                                            
011100         GIVING SORT-RESULT-FILE.                                         
011200     OPEN INPUT SORT-RESULT-FILE.                                         
011300     READ SORT-RESULT-FILE                                                
011400         AT END SET SRT-RESULT-EOF TO TRUE.                               
011500     PERFORM ARO-ASSIGN-ONE-ORDER                                         
011600         THRU ARO-ASSIGN-ONE-ORDER-EXIT                                   
011700         UNTIL SRT-RESULT-EOF.                                            
011800*    EVERY RECORD ON SORT-RESULT-FILE GETS ONE TRIP THROUGH               
011900*    ARO-ASSIGN-ONE-ORDER BELOW, LARGEST ORDER FIRST.                     
012000     CLOSE SORT-RESULT-FILE.                                              
012100                                                                          
012200 ARO-SORT-AND-ASSIGN-EXIT.                                                
012300     EXIT.                                                                
012400                                                                          
012500*-------------------------------------------------------------            
012600*ONE SORTED ORDER AT A TIME.  CALLS THE CANDIDATE GENERATOR FOR           
012700*THIS ORDER AGAINST TODAY'S REMAINING LIMITS (WHICH MAY HAVE BEEN         
012800*WHITTLED DOWN BY EARLIER, BIGGER ORDERS IN THIS SAME PASS), THEN         
012900*PICKS THE SINGLE BEST CANDIDATE.  AN ORDER WITH NO CANDIDATE AT          
013000*ALL (EVERY METHOD'S LIMIT EXHAUSTED) IS LOGGED AND LEFT UNPAID -         
013100*SEE THE RUN BOOK, THIS IS EXPECTED UNDER HEAVY PROMOTION LOAD.           
013200*-------------------------------------------------------------            
013300 ARO-ASSIGN-ONE-ORDER.                                                    
013400                                                                          
013500*    REDEFINE THE FLAT SORT RECORD BACK INTO THE REMAINING-ORDERS-        
013600*    CANDIDATE FIELDS SO ROS- NAMES BELOW LINE UP CORRECTLY.              
013700     MOVE SORT-RESULT-RECORD TO SORT-WORK-RECORD.                         
013800*    SAME LINEAR-SEARCH IDIOM AS THE OTHER TWO PASSES - SEE               
013900*    PL-ASSIGN-FULL-POINTS.CBL AND PL-ASSIGN-CARD-PROMOTIONS.CBL.         
014000     PERFORM ARO-FIND-ORDER-BY-ID                                         
014100         THRU ARO-FIND-ORDER-BY-ID-EXIT.                                  
014200     IF W-ORD-FOUND-IDX > ZERO                                            
014300*    W-ORD-IDX IS SET HERE SO GPP-BUILD-CANDIDATES PRICES THE             
014400*    RIGHT ORDER ROW - THE GENERATOR DOES NOT KNOW ABOUT SORT             
014500*    RECORDS, ONLY ABOUT W-ORD-IDX ON THE SHARED ORDER TABLE.             
014600         MOVE W-ORD-FOUND-IDX TO W-ORD-IDX                                
014700*    GPP-BUILD-CANDIDATES IS THE SAME GENERATOR ENTRY POINT THE           
014800*    DRIVER COULD CALL DIRECTLY - SEE PL-GENERATE-POSSIBLE-               
014900*    PLANS.CBL FOR THE SEVEN KINDS OF CANDIDATE IT CAN HAND BACK.         
015000         PERFORM GPP-BUILD-CANDIDATES                                     
015100             THRU GPP-BUILD-CANDIDATES-EXIT                               
015200         IF W-CAND-COUNT > ZERO                                           
015300             PERFORM ARO-PICK-BEST-CANDIDATE                              
015400                 THRU ARO-PICK-BEST-CANDIDATE-EXIT                        
015500             PERFORM ARO-COMMIT-PLAN                                      
015600                 THRU ARO-COMMIT-PLAN-EXIT                                
015700         ELSE                                                             
015800*    NOT AN ABEND - THE ORDER SIMPLY RIDES THROUGH UNPAID AND             
015900*    SHOWS UP THAT WAY ON THE SETTLEMENT REPORT.                          
016000*    AP-0118 IN THE MESSAGE TEXT IS THE ORIGINAL TICKET NUMBER            
016100*    FOR THIS RUN BOOK ENTRY - KEPT IN THE DISPLAY SO OPERATIONS          
016200*    CAN GREP THE JOB LOG STRAIGHT BACK TO THE PROCEDURE.                 
016300             DISPLAY "AP-0118 WARNING - NO PLAN FOR ORDER "               
016400                 W-ORD-ID (W-ORD-FOUND-IDX)                               
016500         END-IF                                                           
016600     END-IF.                                                              
016700     READ SORT-RESULT-FILE                                                
016800         AT END SET SRT-RESULT-EOF TO TRUE.                               
016900                                                                          
017000 ARO-ASSIGN-ONE-ORDER-EXIT.                                               
017100     EXIT.                                                                
017200                                                                          
017300*-------------------------------------------------------------            
017400*LINEAR LOOKUP OF THE SORT RECORD'S ORDER-ID AGAINST THE IN-              
017500*MEMORY ORDER TABLE - SAME IDIOM AS THE OTHER TWO PASSES.                 
017600*-------------------------------------------------------------            
017700 ARO-FIND-ORDER-BY-ID.                                                    
017800                                                                          
017900*    ZERO MEANS NOT-FOUND - W-ORD-FOUND-IDX DOUBLES AS BOTH THE           
018000*    FOUND SUBSCRIPT AND THE LOOP-EXIT FLAG BELOW.                        
018100     MOVE ZERO TO W-ORD-FOUND-IDX.                                        
018200*    (SAME PATTERN AS ARO-FIND-ORDER-BY-ID'S SIBLINGS IN THE              
018300*    OTHER TWO PASS MEMBERS - NOT REPEATED THERE FOR BREVITY.)            
018400     PERFORM ARO-CHECK-ONE-ORDER                                          
018500         THRU ARO-CHECK-ONE-ORDER-EXIT                                    
018600         VARYING W-ORD-IDX FROM 1 BY 1                                    
018700         UNTIL W-ORD-IDX > W-ORD-COUNT                                    
018800         OR W-ORD-FOUND-IDX > ZERO.                                       
018900                                                                          
019000 ARO-FIND-ORDER-BY-ID-EXIT.                                               
019100     EXIT.                                                                
019200                                                                          
019300*    SPLIT INTO ITS OWN PARAGRAPH SO IT CAN BE PERFORM ... VARYING        
019400*    TARGETED SEPARATELY FROM THE LOOP CONTROL ABOVE.                     
019500 ARO-CHECK-ONE-ORDER.                                                     
019600                                                                          
019700*    MATCH-ON-ID TEST FOR THE VARYING LOOP ABOVE.                         
019800     IF W-ORD-ID (W-ORD-IDX) = ROS-ORDER-ID                               
019900         MOVE W-ORD-IDX TO W-ORD-FOUND-IDX                                
020000     END-IF.                                                              
020100                                                                          
020200 ARO-CHECK-ONE-ORDER-EXIT.                                                
020300     EXIT.                                                                
020400                                                                          
020500                                                                          
020600*-------------------------------------------------------------            
020700*BEST-OF COMPARE: DISCOUNT DESC, POINTS-AMOUNT DESC, FINAL                
020800*AMOUNT ASC (RULE 9)                                                      
020900*-------------------------------------------------------------            
021000 ARO-PICK-BEST-CANDIDATE.                                                 
021100                                                                          
021200*    START WITH CANDIDATE 1 AS THE ASSUMED BEST AND COMPARE EVERY         
021300*    OTHER CANDIDATE AGAINST IT ONE AT A TIME - NOT A SORT, JUST A        
021400*    RUNNING-BEST SCAN OVER THE IN-MEMORY CANDIDATE TABLE.                
021500*    CANDIDATE 2 IS THE FIRST ONE COMPARED AGAINST CANDIDATE 1 -          
021600*    THERE IS NOTHING TO COMPARE CANDIDATE 1 AGAINST ITSELF.              
021700     SET W-CAND-BEST-IDX TO 1.                                            
021800     SET W-CAND-IDX-1 TO 2.                                               
021900     PERFORM ARO-COMPARE-ONE-CANDIDATE                                    
022000         THRU ARO-COMPARE-ONE-CANDIDATE-EXIT                              
022100         VARYING W-CAND-IDX-1 FROM 2 BY 1                                 
022200         UNTIL W-CAND-IDX-1 > W-CAND-COUNT.                               
022300                                                                          
022400 ARO-PICK-BEST-CANDIDATE-EXIT.                                            
022500     EXIT.                                                                
022600                                                                          
022700*-------------------------------------------------------------            
022800*RULE 9 TIE-BREAK LADDER - HIGHEST DISCOUNT WINS; IF DISCOUNTS            
022900*TIE, MOST POINTS USED WINS (PRESERVES CASH); IF THAT ALSO TIES,          
023000*LOWEST FINAL-AMOUNT WINS.  EACH RUNG GO TO'S OUT AS SOON AS IT           
023100*DECIDES THE COMPARE - ONLY THE LAST RUNG FALLS THROUGH NORMALLY.         
023200*-------------------------------------------------------------            
023300 ARO-COMPARE-ONE-CANDIDATE.                                               
023400                                                                          
023500*    W-CAND-BEST-IDX HOLDS THE WINNER SO FAR; THIS PARAGRAPH              
023600*    ONLY EVER MOVES IT FORWARD, NEVER BACK, AS THE VARYING               
023700*    LOOP IN ARO-PICK-BEST-CANDIDATE WALKS THE CANDIDATE TABLE.           
023800*    RUNG 1 - DISCOUNT DESCENDING.                                        
023900     IF GPC-DISCOUNT (W-CAND-IDX-1) >                                     
024000         GPC-DISCOUNT (W-CAND-BEST-IDX)                                   
024100         SET W-CAND-BEST-IDX TO W-CAND-IDX-1                              
024200         GO TO ARO-COMPARE-ONE-CANDIDATE-EXIT                             
024300     END-IF.                                                              
024400     IF GPC-DISCOUNT (W-CAND-IDX-1) <                                     
024500         GPC-DISCOUNT (W-CAND-BEST-IDX)                                   
024600         GO TO ARO-COMPARE-ONE-CANDIDATE-EXIT                             
024700     END-IF.                                                              
024800*    RUNG 2 - DISCOUNTS TIED, SO POINTS-AMOUNT DESCENDING.                
024900     IF GPC-POINTS-AMOUNT (W-CAND-IDX-1) >                                
025000         GPC-POINTS-AMOUNT (W-CAND-BEST-IDX)                              
025100         SET W-CAND-BEST-IDX TO W-CAND-IDX-1                              
025200         GO TO ARO-COMPARE-ONE-CANDIDATE-EXIT                             
025300     END-IF.                                                              
025400     IF GPC-POINTS-AMOUNT (W-CAND-IDX-1) <                                
025500         GPC-POINTS-AMOUNT (W-CAND-BEST-IDX)                              
025600         GO TO ARO-COMPARE-ONE-CANDIDATE-EXIT                             
025700     END-IF.                                                              
025800*    RUNG 3 - BOTH TIED, SO FINAL-AMOUNT ASCENDING DECIDES IT.            
025900*    LOWEST FINAL-AMOUNT WINS HERE; IF THIS TOO IS EQUAL THE              
026000*    ORIGINAL W-CAND-BEST-IDX SIMPLY STANDS - A STRICT "<" TEST,          
026100*    NOT "<=".                                                            
026200     IF GPC-FINAL-AMOUNT (W-CAND-IDX-1) <                                 
026300         GPC-FINAL-AMOUNT (W-CAND-BEST-IDX)                               
026400         SET W-CAND-BEST-IDX TO W-CAND-IDX-1                              
026500     END-IF.                                                              
026600                                                                          
026700 ARO-COMPARE-ONE-CANDIDATE-EXIT.                                          
026800     EXIT.                                                                
026900                                                                          
027000                                                                          
027100*-------------------------------------------------------------            
027200*COMMIT THE CHOSEN CANDIDATE AND DEBIT WHATEVER IT USED                   
027300*(RULE 10)                                                                
027400*-------------------------------------------------------------            
027500 ARO-COMMIT-PLAN.                                                         
027600                                                                          
027700*    W-PLAN-COUNT AND THE PP- PLAN TABLE ARE SHARED ACROSS ALL            
027800*    THREE PASSES - DO NOT RESET THIS COUNTER IN THIS MEMBER.             
027900     ADD 1 TO W-PLAN-COUNT.                                               
028000     MOVE W-ORD-ID (W-ORD-FOUND-IDX)                                      
028100         TO PP-ORDER-ID (W-PLAN-COUNT).                                   
028200*    GPC- IS THE GENERATOR'S CANDIDATE-TABLE PREFIX - SEE                 
028300*    PL-GENERATE-POSSIBLE-PLANS.CBL FOR HOW EACH CANDIDATE ROW            
028400*    GETS BUILT.                                                          
028500     MOVE GPC-METHOD-ID (W-CAND-BEST-IDX)                                 
028600         TO PP-METHOD-ID (W-PLAN-COUNT).                                  
028700*    PP-TOTAL-VALUE CARRIES THE FULL ORDER TOTAL FORWARD ONTO             
028800*    THE PLAN TABLE PURELY FOR THE SETTLEMENT REPORT - IT IS NOT          
028900*    USED IN ANY FURTHER ARITHMETIC BY THIS MEMBER.                       
029000     MOVE W-ORD-TOTAL-VALUE (W-ORD-FOUND-IDX)                             
029100         TO PP-TOTAL-VALUE (W-PLAN-COUNT).                                
029200     MOVE GPC-POINTS-AMOUNT (W-CAND-BEST-IDX)                             
029300         TO PP-POINTS-AMOUNT (W-PLAN-COUNT).                              
029400*    PP-CASH-AMOUNT AND PP-POINTS-AMOUNT TOGETHER ARE WHAT LETS           
029500*    THE SETTLEMENT REPORT SHOW A SPLIT PLAN AS TWO LINE ITEMS            
029600*    INSTEAD OF ONE.                                                      
029700     MOVE GPC-CASH-AMOUNT (W-CAND-BEST-IDX)                               
029800         TO PP-CASH-AMOUNT (W-PLAN-COUNT).                                
029900*    GPC-DISCOUNT HAS ALREADY DONE ITS JOB AS RUNG 1 OF THE               
030000*    TIE-BREAK LADDER ABOVE - FROM HERE ON IT IS JUST CARRIED             
030100*    FORWARD FOR THE REPORT.                                              
030200     MOVE GPC-DISCOUNT (W-CAND-BEST-IDX)                                  
030300         TO PP-DISCOUNT (W-PLAN-COUNT).                                   
030400*    FINAL-AMOUNT IS CASH-AMOUNT PLUS POINTS-AMOUNT - KEPT AS A           
030500*    SEPARATE FIELD ON THE CANDIDATE ROW SO THE RUNG-3 TIE-BREAK          
030600*    ABOVE DOES NOT HAVE TO ADD TWO FIELDS EVERY COMPARE.                 
030700     MOVE GPC-FINAL-AMOUNT (W-CAND-BEST-IDX)                              
030800         TO PP-FINAL-AMOUNT (W-PLAN-COUNT).                               
030900*    ORD-IS-PAID IS THE 88-LEVEL THAT KEEPS THIS ORDER FROM BEING         
031000*    PICKED UP BY ANY LATER PASS - THIS IS PASS 3, THE LAST ONE,          
031100*    BUT THE SET IS KEPT FOR SYMMETRY WITH THE OTHER TWO PASSES.          
031200     SET ORD-IS-PAID (W-ORD-FOUND-IDX) TO TRUE.                           
031300*    A WINNING CANDIDATE CAN CARRY A POINTS LEG, A CASH LEG, OR           
031400*    BOTH (A SPLIT PLAN) - DEBIT WHICHEVER LEGS ARE NON-ZERO              
031500*    AGAINST THEIR OWN METHOD'S REMAINING LIMIT.                          
031600     IF GPC-POINTS-AMOUNT (W-CAND-BEST-IDX) > ZERO                        
031700         MOVE "PUNKTY    " TO W-SEARCH-METHOD-ID                          
031800         PERFORM GPP-FIND-METHOD-BY-ID                                    
031900             THRU GPP-FIND-METHOD-BY-ID-EXIT                              
032000         IF METHOD-WAS-FOUND                                              
032100             SUBTRACT GPC-POINTS-AMOUNT (W-CAND-BEST-IDX)                 
032200                 FROM W-PM-REMAINING-LIMIT (W-FOUND-METHOD-IDX)           
032300         END-IF                                                           
032400     END-IF.                                                              
032500     IF GPC-CASH-AMOUNT (W-CAND-BEST-IDX) > ZERO                          
032600         MOVE GPC-METHOD-ID (W-CAND-BEST-IDX)                             
032700             TO W-SEARCH-METHOD-ID                                        
032800         PERFORM GPP-FIND-METHOD-BY-ID                                    
032900             THRU GPP-FIND-METHOD-BY-ID-EXIT                              
033000         IF METHOD-WAS-FOUND                                              
033100             SUBTRACT GPC-CASH-AMOUNT (W-CAND-BEST-IDX)                   
033200                 FROM W-PM-REMAINING-LIMIT (W-FOUND-METHOD-IDX)           
033300         END-IF                                                           
033400     END-IF.                                                              
033500                                                                          
033600 ARO-COMMIT-PLAN-EXIT.                                                    
033700*    LAST PARAGRAPH IN THE MEMBER - CONTROL RETURNS HERE AND              
033800*    THEN BACK UP TO ARO-ASSIGN-ONE-ORDER FOR THE NEXT RECORD.            
033900     EXIT.                                                                
