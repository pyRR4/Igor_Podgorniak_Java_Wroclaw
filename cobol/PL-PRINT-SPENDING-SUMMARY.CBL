000100*PL-PRINT-SPENDING-SUMMARY.CBL                                            
000200*-----------------------------------------------------------------        
000300*PROCEDURE LIBRARY - PRINT THE SETTLEMENT SPENDING SUMMARY REPORT         
000400*-----------------------------------------------------------------        
000500*    ONE LINE PER PAYMENT METHOD, IN THE ORDER EACH METHOD WAS            
000600*    FIRST CHARGED.  NO PAGE HEADINGS AND NO RUN TOTAL LINE - THIS        
000700*    REPORT IS READ BY THE NIGHTLY RECONCILIATION JOB, NOT BY A           
000800*    PERSON, SO RVD KEPT IT DELIBERATELY BARE (SEE AP-0118).  THIS        
000900*    IS THE ONE PLACE IN THE WHOLE RUN WHERE HALF-UP ROUNDING IS          
001000*    APPLIED - DO NOT MOVE IT ANYWHERE ELSE.                              
001100*-----------------------------------------------------------------        
001200*CHANGE LOG                                                               
001300*DATE       BY   REQUEST     DESCRIPTION                                  
001400*---------- ---- ----------- -------------------------------------        
001500*1989-03-14 RVD  AP-0118     INITIAL RELEASE.                      AP-0118
001600*2002-11-08 SLM  AP-0711     CONFIRMED ROUNDED (HALF-UP) IS        AP-0711
001700*                            CORRECT HERE AFTER AUDIT FINDING ON          
001800*                            THE PUNKTY WALLET RECONCILIATION.            
001900*-----------------------------------------------------------------        
002000
002100
002200  PSS-PRINT-REPORT.                                                       
002300
002400      OPEN OUTPUT PRINTER-FILE.                                           
002500      IF W-SUMMARY-COUNT = ZERO                                           
002600          PERFORM PSS-NO-DATA THRU PSS-NO-DATA-EXIT                       
002700      ELSE                                                                
002800          PERFORM PSS-PRINT-ALL-LINES                                     
002900              THRU PSS-PRINT-ALL-LINES-EXIT                               
003000              VARYING W-SUMMARY-IDX FROM 1 BY 1                           
003100              UNTIL W-SUMMARY-IDX > W-SUMMARY-COUNT                       
003200      END-IF.                                                             
003300      CLOSE PRINTER-FILE.                                                 
003400
003500  PSS-PRINT-REPORT-EXIT.                                                  
003600      EXIT.                                                               
003700
003800
003900  PSS-NO-DATA.                                                            
004000
004100      MOVE SPACES TO REPORT-LINE.                                         
004200      MOVE "NO SPENDING TO REPORT FOR THIS RUN." TO RL-TEXT.              
004300      MOVE REPORT-LINE TO REPORT-RECORD.                                  
004400      WRITE REPORT-RECORD.                                                
004500
004600  PSS-NO-DATA-EXIT.                                                       
004700      EXIT.                                                               
004800
004900
005000  PSS-PRINT-ALL-LINES.                                                    
005100
005200      MOVE SPACES TO DETAIL-LINE.                                         
005300      MOVE SS-METHOD-ID (W-SUMMARY-IDX) TO DL-METHOD-ID.                  
005400      COMPUTE W-PRINT-ROUNDED-AMOUNT ROUNDED =                            
005500          SS-AMOUNT (W-SUMMARY-IDX).                                      
005600      MOVE W-PRINT-ROUNDED-AMOUNT TO DL-AMOUNT.                           
005700      MOVE DETAIL-LINE TO REPORT-RECORD.                                  
005800      WRITE REPORT-RECORD.                                                
005900
006000  PSS-PRINT-ALL-LINES-EXIT.                                               
006100      EXIT.                                                               
