000100*wswork.cbl                                                               
000200*-----------------------------------------------------------------        
000300*WORKING-STORAGE - MISCELLANEOUS SWITCHES AND SEARCH INDICES              
000400*-----------------------------------------------------------------        
000500*    Odds and ends shared by the three assignment passes: the             
000600*    sort-result end-of-file switch and the scratch subscripts            
000700*    used to relate a sort-work record back to its order/method           
000800*    table entry.                                                         
000900*-----------------------------------------------------------------        
001000*CHANGE LOG                                                               
001100*DATE       BY   REQUEST     DESCRIPTION                                  
001200*---------- ---- ----------- -------------------------------------        
001300*1989-03-14 RVD  AP-0118     INITIAL RELEASE.                      AP-0118
001400*2002-11-08 SLM  AP-0711     ADDED W-POINTS-TABLE-IDX FOR PASS 2.  AP-0711
001500*-----------------------------------------------------------------        
001600
001700
001800 77  W-SRT-RESULT-EOF-SW           PIC X(01).                             
001900     88  SRT-RESULT-EOF            VALUE "Y".                             
002000     88  SRT-RESULT-NOT-EOF        VALUE "N".                             
002100
002200
002300 77  W-ORD-FOUND-IDX               PIC S9(4) COMP VALUE ZERO.             
002400 77  W-POINTS-TABLE-IDX            PIC S9(4) COMP VALUE ZERO.             
002500 77  W-PRINT-ROUNDED-AMOUNT        PIC S9(9)V99 VALUE ZERO.               
