000100*PL-ROUND-HALF-EVEN.CBL                                                   
000200*-----------------------------------------------------------------        
000300*PROCEDURE LIBRARY - BANKER'S ROUNDING (HALF-EVEN) AT SCALE 2             
000400*-----------------------------------------------------------------        
000500*    Every discount and percentage figure the optimizer works out         
000600*    is supposed to round HALF-EVEN, not the HALF-UP RVD wrote            
000700*    into every other routine in this shop.  Auditors asked               
000800*    for this on the PUNKTY WALLET settlement reconciliation,             
000900*    and it has to match the old mini-computer figures to                 
001000*    the penny, so do not "fix" this to plain ROUNDED - see               
001100*    AP-0711.                                                             
001200*    CALLER MUST MOVE THE VALUE TO BE ROUNDED (6 DECIMAL PLACES,          
001300*    UNSIGNED) INTO GPP-ROUND-RAW-VALUE BEFORE THE PERFORM AND            
001400*    PICK UP THE ANSWER FROM GPP-ROUND-RESULT AFTERWARD.                  
001500*-----------------------------------------------------------------        
001600*CHANGE LOG                                                               
001700*DATE       BY   REQUEST     DESCRIPTION                                  
001800*---------- ---- ----------- -------------------------------------        
001900*2002-11-08 SLM  AP-0711     INITIAL RELEASE.                      AP-0711
002000*2003-02-19 SLM  AP-0733     TIE TEST WAS COMPARING A TRUNCATED    AP-0733
002100*                            4-DECIMAL REMAINDER TO 50, WHICH             
002200*                            CALLED A FALSE TIE ON FRACTIONS LIKE         
002300*                            0.125001 AND ROUNDED THEM WRONG.             
002400*                            NOW TESTS THE FULL 4-DIGIT REMAINDER         
002500*                            OFF THE 6-DECIMAL RAW VALUE AGAINST          
002600*                            5000 - SEE WSROUND.CBL.                      
002700*-----------------------------------------------------------------        
002800                                                                          
002900                                                                          
003000 GPP-ROUND-HALF-EVEN.                                                     
003100                                                                          
003200     MOVE GPP-ROUND-WHOLE-HUNDREDTHS TO GPP-ROUND-RESULT.                 
003300                                                                          
003400     IF GPP-ROUND-REMAINDER > 5000                                        
003500         ADD 0.01 TO GPP-ROUND-RESULT                                     
003600     ELSE                                                                 
003700         IF GPP-ROUND-REMAINDER = 5000                                    
003800             COMPUTE GPP-ROUND-SCALED-INT =                               
003900                 GPP-ROUND-WHOLE-HUNDREDTHS * 100                         
004000             DIVIDE GPP-ROUND-SCALED-INT BY 10                            
004100                 GIVING GPP-ROUND-PARITY-QUOT                             
004200                 REMAINDER GPP-ROUND-HUNDREDTHS-DIGIT                     
004300             DIVIDE GPP-ROUND-HUNDREDTHS-DIGIT BY 2                       
004400                 GIVING GPP-ROUND-PARITY-QUOT                             
004500                 REMAINDER GPP-ROUND-PARITY-REMAINDER                     
004600             IF GPP-ROUND-PARITY-REMAINDER NOT = 0                        
004700                 ADD 0.01 TO GPP-ROUND-RESULT                             
004800             END-IF                                                       
004900         END-IF                                                           
005000     END-IF.                                                              
005100                                                                          
005200 GPP-ROUND-HALF-EVEN-EXIT.                                                
005300     EXIT.                                                                
