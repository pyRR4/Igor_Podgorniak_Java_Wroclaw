000100*wsordtab.cbl                                                             
000200*-----------------------------------------------------------------        
000300*WORKING-STORAGE - CUSTOMER ORDER IN-MEMORY TABLE                         
000400*-----------------------------------------------------------------        
000500*    W-ORD-PAID-FLAG is set by whichever of the three assignment          
000600*    passes first commits a plan for the order; a later pass must         
000700*    skip any order already flagged paid.  W-ORD-PROMO-CODE is            
000800*    redefined below so the optimizer can also address the table          
000900*    of promotion codes as one long string when tracing a run on          
001000*    the console (see TWK's note of 1994-06-02).                          
001100*-----------------------------------------------------------------        
001200*CHANGE LOG                                                               
001300*DATE       BY   REQUEST     DESCRIPTION                                  
001400*---------- ---- ----------- -------------------------------------        
001500*1989-03-14 RVD  AP-0118     INITIAL RELEASE.                      AP-0118
001600*1994-06-02 TWK  AP-0339     ADDED PROMO-CODE REDEFINE FOR TRACE   AP-0339
001700*                            DISPLAY DURING PUNKTY PILOT.                 
001800*2002-11-08 SLM  AP-0711     RAISED TABLE SIZE TO 500 ORDERS.      AP-0711
001900*-----------------------------------------------------------------        
002000
002100
002200 77  W-ORDRS-FILE-STATUS          PIC XX.                                 
002300     88  ORDRS-FILE-OK            VALUE "00".                             
002400     88  ORDRS-FILE-EOF           VALUE "10".                             
002500
002600
002700 77  W-ORD-COUNT                   PIC S9(4) COMP VALUE ZERO.             
002800 77  W-ORD-IDX                     PIC S9(4) COMP VALUE ZERO.             
002900 77  W-ORD-PROMO-IDX               PIC S9(4) COMP VALUE ZERO.             
003000
003100
003200 01  W-ORD-TABLE.                                                         
003300     05  W-ORD-ENTRY OCCURS 500 TIMES                                     
003400                     INDEXED BY W-ORD-IDX-1.                              
003500         10  W-ORD-ID                PIC X(10).                           
003600         10  W-ORD-TOTAL-VALUE       PIC S9(9)V99.                        
003700         10  W-ORD-PROMO-COUNT       PIC 9(02).                           
003800         10  W-ORD-PROMO-TABLE.                                           
003900             15  W-ORD-PROMO-CODE OCCURS 10 TIMES                         
004000                                  INDEXED BY W-ORD-PROMO-IDX-1            
004100                                  PIC X(10).                              
004200         10  FILLER REDEFINES W-ORD-PROMO-TABLE.                          
004300             15  W-ORD-PROMO-STRING  PIC X(100).                          
004400         10  W-ORD-PAID-FLAG         PIC X(01).                           
004500             88  ORD-IS-PAID         VALUE "Y".                           
004600             88  ORD-NOT-PAID        VALUE "N".                           
004700         10  FILLER                  PIC X(06).                           
